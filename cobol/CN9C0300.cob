000100* CN9C0300: BUSCADOR DE EXPOSICION POR EVENTO SISMICO                     
000200******************************************************************        
000300*                  IDENTIFICATION DIVISION                       *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600*                                                                         
000700 PROGRAM-ID.    CN9C0300.                                                 
000800*                                                                         
000900 AUTHOR.        R HERRERA MUNOZ.                                          
001000*                                                                         
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION - DIV. CATNAT.            
001200*                                                                         
001300 DATE-WRITTEN.  1994-06-07.                                               
001400*                                                                         
001500 DATE-COMPILED.                                                           
001600*                                                                         
001700 SECURITY.      CONFIDENCIAL - USO INTERNO ALNOVA.                        
001800*                                                                         
001900******************************************************************        
002000*                     MODIFICATIONS LOG                          *        
002100******************************************************************        
002200*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
002300*     ---------- ------- ---------- --------------------------- *         
002400*     @CN00016   RHM     1994-06-07 VERSION INICIAL. RECORRE LA  *        
002500*                                   TABLA DE TRATADOS (CNWC0100) *        
002600*                                   Y ARMA LAS ALERTAS DE UN     *        
002700*                                   SOLO EVENTO EN CNWC0200.     *        
002800*     @CN00022   LQT     1996-02-08 SE ORDENA POR DISTANCIA      *        
002900*                                   ASCENDENTE ANTES DE REGRESAR *        
003000*                                   (INSERCION, TABLA PEQUENA).  *        
003100*     @CN00030   ARHA    1998-11-30 REVISION Y2K: NO HAY FECHAS  *        
003200*                                   EN ESTE MODULO, SIN CAMBIOS  *        
003300*                                   DE DATOS, SE DEJA CONSTANCIA.*        
003400*     @CN00038   JVR     2003-09-04 SE AGREGA TRAZA TOTAL  *              
003500*                                   ALERTAS DEL EVENTO AL CIERRE *        
003600*                                   DEL PROCESO, PARA DEPURAR EN *        
003700*                                   MODO DE PRUEBA (UPSI-0) SIN  *        
003800*                                   ESPERAR EL REPORTE RESUMEN.  *        
003900*     @CN00042   JVR     2006-02-20 2100-PRUEBA-TRATADO SALE    *         
004000*                                   POR GO TO SI EL BUFFER DE   *         
004100*                                   ALERTAS YA LLEGO A SU TOPE.  *        
004200*                                   EL PERFORM DE 2000-PROCESO   *        
004300*                                   AHORA ES THRU. SE AGREGA     *        
004400*                                   VISTA DE TRAZA DEL CONTADOR  *        
004500*                                   DE SECUENCIA POR REDEFINES.  *        
004600*     @CN00045   JVR     2006-02-20 SE AGREGA CONTADOR (77) DE   *        
004700*                                   TRATADOS FUERA DE RADIO, CON *        
004800*                                   VISTA DE VOLCADO PARA TRAZA. *        
004900******************************************************************        
005000*                     ENVIRONMENT DIVISION                       *        
005100******************************************************************        
005200 ENVIRONMENT DIVISION.                                                    
005300*                                                                         
005400 CONFIGURATION SECTION.                                                   
005500*                                                                         
005600 SOURCE-COMPUTER. IBM-4381.                                               
005700*                                                                         
005800 OBJECT-COMPUTER. IBM-4381.                                               
005900*                                                                         
006000 SPECIAL-NAMES.                                                           
006100*                                                                         
006200     UPSI-0 ON  STATUS IS CN-MODO-PRUEBA                                  
006300            OFF STATUS IS CN-MODO-PRODUCCION.                             
006400*                                                                         
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700*                                                                         
006800******************************************************************        
006900*                       DATA DIVISION                            *        
007000******************************************************************        
007100 DATA DIVISION.                                                           
007200*                                                                         
007300 FILE SECTION.                                                            
007400*                                                                         
007500 WORKING-STORAGE SECTION.                                                 
007600*                                                                         
007700 01  CN300-CONSTANTES.                                                    
007800     05  CN300-CERO                  PIC S9(01) COMP-3 VALUE 0.           
007900     05  CN300-SEIS-PUNTO-CERO       PIC S9(01)V9(01) VALUE 6.0.          
008000     05  CN300-CINCO-PUNTO-CERO      PIC S9(01)V9(01) VALUE 5.0.          
008100     05  FILLER                      PIC X(01).                           
008200*                                                                         
008300 01  CN300-CONTADORES.                                                    
008400     05  CN300-SEC-GENERACION        PIC S9(07) COMP VALUE ZERO.          
008500     05  FILLER                      PIC X(01).                           
008600*@CN00042.I                                                               
008700*        VISTA DE TRAZA DEL CONTADOR DE SECUENCIA, SOLO PARA              
008800*        DESPLEGARLO EN LA CONSOLA EN MODO DE PRUEBA.                     
008900 01  CN300-CONTADORES-R REDEFINES CN300-CONTADORES.                       
009000     05  CN300-SEC-DUMP              PIC X(04).                           
009100     05  FILLER                      PIC X(01).                           
009200*@CN00042.F                                                               
009300*@CN00045.I                                                       @CN00045
009400*    CONTADOR DE TRATADOS FUERA DE RADIO (NO GENERAN ALERTA),     @CN00045
009500*    CON VISTA DE VOLCADO PARA TRAZA EN MODO PRUEBA (UPSI-0).     @CN00045
009600 77  CN300-FUERA-DE-RADIO     PIC S9(04) COMP VALUE ZERO.         @CN00045
009700 77  CN300-FUERA-DE-RADIO-R REDEFINES CN300-FUERA-DE-RADIO        @CN00045
009800                              PIC X(02).                          @CN00045
009900*@CN00045.F                                                       @CN00045
010000*                                                                         
010100*    AREA DE LIGA CON EL MODULO DE DISTANCIA (CN9C0200)                   
010200     COPY CNEC0200.                                                       
010300*                                                                         
010400*    TENEDOR PARA EL INTERCAMBIO (SWAP) DE DOS RENGLONES DE LA            
010500*    TABLA DE ALERTAS DURANTE LA ORDENACION POR INSERCION.                
010600 01  CN300-ALERTA-TMP.                                                    
010700     05  TMP-AL-EQ-ID                PIC X(12).                           
010800     05  TMP-AL-EQ-MAG                PIC S9(01)V9(01).                   
010900     05  TMP-AL-EQ-PLACE              PIC X(40).                          
011000     05  TMP-AL-TR-ID                 PIC X(08).                          
011100     05  TMP-AL-TR-NAME               PIC X(30).                          
011200     05  TMP-AL-TR-REGION             PIC X(08).                          
011300     05  TMP-AL-TR-LIMIT              PIC 9(12).                          
011400     05  TMP-AL-DISTANCE-KM           PIC 9(05)V9(02).                    
011500*@CN00022.I                                                       @CN00022
011600*        VISTA ALTERNA DEL TENEDOR DE INTERCAMBIO PARA TRAZA,     @CN00022
011700*        NO SE RECALCULA NADA - SOLO REACOMODA LOS BYTES.         @CN00022
011800     05  TMP-AL-TENEDOR-R REDEFINES TMP-AL-DISTANCE-KM            @CN00022
011900                                     PIC X(07).                   @CN00022
012000*@CN00022.F                                                       @CN00022
012100     05  TMP-AL-SEVERITY              PIC X(06).                          
012200     05  TMP-AL-SECUENCIA             PIC S9(07) COMP.                    
012300     05  FILLER                       PIC X(01).                          
012400*                                                                         
012500*    SUBINDICES DE TRABAJO (DISTINTOS DE LOS DE LAS COPYS, POR            
012600*    SI EL COMPILADOR LOS NECESITA INICIALIZADOS A MANO)                  
012700 01  CN300-SUBINDICES.                                                    
012800     05  CN300-I                     PIC S9(04) COMP.                     
012900     05  CN300-J                     PIC S9(04) COMP.                     
013000     05  FILLER                      PIC X(01).                           
013100*                                                                         
013200 01  CN300-TRAZA.                                                         
013300     05  CN300-TRAZA-DISTANCIA       PIC S9(05)V9(08) COMP-3.             
013400*@CN00030.I                                                       @CN00030
013500     05  CN300-TRAZA-DISTANCIA-R REDEFINES CN300-TRAZA-DISTANCIA  @CN00030
013600                                     PIC X(07).                   @CN00030
013700*@CN00030.F                                                       @CN00030
013800     05  FILLER                      PIC X(01).                           
013900*                                                                         
014000******************************************************************        
014100*                      LINKAGE SECTION                           *        
014200******************************************************************        
014300 LINKAGE SECTION.                                                         
014400*                                                                         
014500     COPY CNEC0300.                                                       
014600*                                                                         
014700     COPY CNWC0100.                                                       
014800*                                                                         
014900     COPY CNWC0200.                                                       
015000*                                                                         
015100******************************************************************        
015200*                       PROCEDURE DIVISION                       *        
015300******************************************************************        
015400 PROCEDURE DIVISION USING CNEC0300, CNWC0100, CNWC0200.                   
015500*                                                                         
015600     PERFORM 1000-INICIO                                                  
015700*                                                                         
015800     PERFORM 2000-PROCESO                                                 
015900*                                                                         
016000     PERFORM 3000-FIN-PROCESO.                                            
016100*                                                                         
016200******************************************************************        
016300*.PN 1000-INICIO.                                                *        
016400******************************************************************        
016500 1000-INICIO.                                                             
016600*                                                                         
016700     MOVE '00' TO E300-COD-RETURN                                         
016800     MOVE ZERO TO E300-ALERT-COUNT                                        
016900                  WC200-AL-COUNT                                          
017000     .                                                                    
017100*                                                                         
017200******************************************************************        
017300*.PN 2000-PROCESO: RECORRE LA TABLA DE TRATADOS PARA EL EVENTO   *        
017400*    RECIBIDO EN E300-ENTRADA.                                   *        
017500******************************************************************        
017600 2000-PROCESO.                                                            
017700*                                                                         
017800*@CN00042.I                                                               
017900     IF E300-TR-COUNT > CN300-CERO                                        
018000        PERFORM 2100-PRUEBA-TRATADO THRU 2100-PRUEBA-TRATADO-EXIT         
018100            VARYING WC100-IDX FROM 1 BY 1                                 
018200            UNTIL WC100-IDX > E300-TR-COUNT                               
018300               OR WC200-AL-COUNT = +5000                                  
018400     END-IF                                                               
018500*@CN00042.F                                                               
018600*                                                                         
018700     IF WC200-AL-COUNT = +5000                                            
018800        MOVE '90' TO E300-COD-RETURN                                      
018900     END-IF                                                               
019000*                                                                         
019100     MOVE WC200-AL-COUNT TO E300-ALERT-COUNT                              
019200*                                                                         
019300     IF WC200-AL-COUNT > 1                                                
019400        PERFORM 2200-ORDENA-POR-DISTANCIA                                 
019500     END-IF                                                               
019600     .                                                                    
019700*                                                                         
019800******************************************************************        
019900*.PN 2100-PRUEBA-TRATADO: CALCULA LA DISTANCIA AL CENTRO DE LA   *        
020000*    ZONA DEL TRATADO WC100-IDX Y, SI CAE DENTRO DEL RADIO,      *        
020100*    ARMA LA ALERTA CORRESPONDIENTE.                             *        
020200******************************************************************        
020300 2100-PRUEBA-TRATADO.                                                     
020400*                                                                         
020500     MOVE E300-EQ-LATITUDE             TO E200-PUNTO1-LAT                 
020600     MOVE E300-EQ-LONGITUDE             TO E200-PUNTO1-LON                
020700     MOVE WC100-TR-LATITUDE(WC100-IDX)  TO E200-PUNTO2-LAT                
020800     MOVE WC100-TR-LONGITUDE(WC100-IDX) TO E200-PUNTO2-LON                
020900*                                                                         
021000     CALL 'CN9C0200' USING CNEC0200                                       
021100*                                                                         
021200     IF CN-MODO-PRUEBA                                                    
021300        MOVE E200-DISTANCE-KM TO CN300-TRAZA-DISTANCIA                    
021400        DISPLAY 'CN9C0300 TRAZA DISTANCIA CRUDA  = '                      
021500                CN300-TRAZA-DISTANCIA-R                                   
021600     END-IF                                                               
021700*@CN00042.I                                                               
021800     IF WC200-AL-COUNT = +5000                                            
021900        GO TO 2100-PRUEBA-TRATADO-EXIT                                    
022000     END-IF                                                               
022100*@CN00042.F                                                               
022200*                                                                         
022300     IF E200-DISTANCE-KM NOT > WC100-TR-RADIUS-KM(WC100-IDX)              
022400        PERFORM 2110-ARMA-ALERTA                                          
022500     ELSE                                                         @CN00045
022600        ADD 1 TO CN300-FUERA-DE-RADIO                             @CN00045
022700     END-IF                                                               
022800     .                                                                    
022900*@CN00042.I                                                               
023000 2100-PRUEBA-TRATADO-EXIT.                                                
023100     EXIT.                                                                
023200*@CN00042.F                                                               
023300*                                                                         
023400******************************************************************        
023500*.PN 2110-ARMA-ALERTA: AGREGA UN RENGLON A LA TABLA DE ALERTAS   *        
023600*    DEL EVENTO (CNWC0200) Y CLASIFICA LA SEVERIDAD.             *        
023700******************************************************************        
023800 2110-ARMA-ALERTA.                                                        
023900*                                                                         
024000     ADD 1 TO WC200-AL-COUNT                                              
024100     ADD 1 TO CN300-SEC-GENERACION                                        
024200*                                                                         
024300     MOVE E300-EQ-ID                     TO                               
024400              WC200-AL-EQ-ID(WC200-AL-COUNT)                              
024500     MOVE E300-EQ-MAGNITUDE              TO                               
024600              WC200-AL-EQ-MAG(WC200-AL-COUNT)                             
024700     MOVE E300-EQ-PLACE                  TO                               
024800              WC200-AL-EQ-PLACE(WC200-AL-COUNT)                           
024900     MOVE WC100-TR-ID(WC100-IDX)         TO                               
025000              WC200-AL-TR-ID(WC200-AL-COUNT)                              
025100     MOVE WC100-TR-NAME(WC100-IDX)       TO                               
025200              WC200-AL-TR-NAME(WC200-AL-COUNT)                            
025300     MOVE WC100-TR-REGION(WC100-IDX)     TO                               
025400              WC200-AL-TR-REGION(WC200-AL-COUNT)                          
025500     MOVE WC100-TR-LIMIT-USD(WC100-IDX)  TO                               
025600              WC200-AL-TR-LIMIT(WC200-AL-COUNT)                           
025700     MOVE CN300-SEC-GENERACION           TO                               
025800              WC200-AL-SECUENCIA(WC200-AL-COUNT)                          
025900*                                                                         
026000     COMPUTE WC200-AL-DISTANCE-KM(WC200-AL-COUNT) ROUNDED =               
026100              E200-DISTANCE-KM                                            
026200*                                                                         
026300     PERFORM 2120-CLASIFICA-SEVERIDAD                                     
026400     .                                                                    
026500*                                                                         
026600******************************************************************        
026700*.PN 2120-CLASIFICA-SEVERIDAD: HIGH >= 6.0, MEDIUM >= 5.0 Y      *        
026800*    < 6.0, LOW EN CUALQUIER OTRO CASO.                         *         
026900******************************************************************        
027000 2120-CLASIFICA-SEVERIDAD.                                                
027100*                                                                         
027200     EVALUATE TRUE                                                        
027300        WHEN E300-EQ-MAGNITUDE NOT < CN300-SEIS-PUNTO-CERO                
027400           MOVE 'HIGH  ' TO WC200-AL-SEVERITY(WC200-AL-COUNT)             
027500        WHEN E300-EQ-MAGNITUDE NOT < CN300-CINCO-PUNTO-CERO               
027600           MOVE 'MEDIUM' TO WC200-AL-SEVERITY(WC200-AL-COUNT)             
027700        WHEN OTHER                                                        
027800           MOVE 'LOW   ' TO WC200-AL-SEVERITY(WC200-AL-COUNT)             
027900     END-EVALUATE                                                         
028000     .                                                                    
028100*                                                                         
028200******************************************************************        
028300*.PN 2200-ORDENA-POR-DISTANCIA: ORDENACION POR INSERCION,        *        
028400*    ASCENDENTE POR DISTANCIA, SOBRE LAS WC200-AL-COUNT          *        
028500*    ALERTAS DEL EVENTO. LA TABLA ES CHICA (A LO MAS EL TOTAL    *        
028600*    DE TRATADOS), NO SE JUSTIFICA NADA MAS ELABORADO.           *        
028700******************************************************************        
028800 2200-ORDENA-POR-DISTANCIA.                                               
028900*                                                                         
029000     PERFORM 2210-RECORRE-INSERCION                                       
029100         VARYING CN300-I FROM 2 BY 1                                      
029200         UNTIL CN300-I > WC200-AL-COUNT                                   
029300     .                                                                    
029400*                                                                         
029500******************************************************************        
029600*.PN 2210-RECORRE-INSERCION: INSERTA EL RENGLON CN300-I EN SU    *        
029700*    LUGAR DENTRO DE LOS RENGLONES YA ORDENADOS (1 .. CN300-I-1).*        
029800******************************************************************        
029900 2210-RECORRE-INSERCION.                                                  
030000*                                                                         
030100     MOVE WC200-AL-TABLA(CN300-I) TO CN300-ALERTA-TMP                     
030200     MOVE CN300-I                 TO CN300-J                              
030300*                                                                         
030400     PERFORM 2211-DESPLAZA-RENGLON                                        
030500         UNTIL CN300-J < 2                                                
030600            OR WC200-AL-DISTANCE-KM(CN300-J - 1)                          
030700               NOT > TMP-AL-DISTANCE-KM                                   
030800*                                                                         
030900     MOVE CN300-ALERTA-TMP TO WC200-AL-TABLA(CN300-J)                     
031000     .                                                                    
031100*                                                                         
031200******************************************************************        
031300*.PN 2211-DESPLAZA-RENGLON: RECORRE UN RENGLON HACIA ADELANTE    *        
031400*    PARA ABRIR EL HUECO DE INSERCION.                           *        
031500******************************************************************        
031600 2211-DESPLAZA-RENGLON.                                                   
031700*                                                                         
031800     MOVE WC200-AL-TABLA(CN300-J - 1) TO WC200-AL-TABLA(CN300-J)          
031900     SUBTRACT 1 FROM CN300-J                                              
032000     .                                                                    
032100*                                                                         
032200******************************************************************        
032300*.PN 3000-FIN-PROCESO.                                           *        
032400******************************************************************        
032500 3000-FIN-PROCESO.                                                        
032600*                                                                         
032700*@CN00038.I                                                               
032800     IF CN-MODO-PRUEBA                                                    
032900        DISPLAY 'CN9C0300 TRAZA ALERTAS DEL EVENTO = '                    
033000                WC200-AL-COUNT                                            
033100*@CN00038.F                                                               
033200*@CN00042.I                                                               
033300        DISPLAY 'CN9C0300 TRAZA SEC GENERACION     = '                    
033400                CN300-SEC-DUMP                                            
033500     END-IF                                                               
033600*@CN00042.F                                                               
033700*@CN00045.I                                                       @CN00045
033800     IF CN-MODO-PRUEBA                                            @CN00045
033900        DISPLAY 'CN9C0300 TRAZA FUERA DE RADIO     = '            @CN00045
034000                CN300-FUERA-DE-RADIO-R                            @CN00045
034100     END-IF                                                       @CN00045
034200*@CN00045.F                                                       @CN00045
034300     GOBACK                                                               
034400     .                                                                    
