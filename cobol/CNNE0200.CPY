000100******************************************************************        
000200* CNNE0200:  EVENTOS SISMICOS - LAYOUT DE ENTRADA (FIJO)        *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00002   RHM     1994-06-02 VERSION INICIAL             *         
000900*     @CN00009   JASL    1997-11-03 ESTANDARIZA EL FORMATO DE   *         
001000*                                   ENTRADA CON EL DE MBNE0009  *         
001100*                                   (SE ABANDONA EL ESQUEMA     *         
001200*                                   DE LONGITUD+ATRIBUTO BMS)   *         
001300******************************************************************        
001400* CNNE0200       EVENTO SISMICO - REGISTRO DE ENTRADA.           *        
001500* EQ-ID          IDENTIFICADOR DEL EVENTO.                       *        
001600* EQ-MAGNITUDE   MAGNITUD DE MOMENTO DEL SISMO.                  *        
001700* EQ-LATITUDE    LATITUD DEL EPICENTRO, GRADOS.                  *        
001800* EQ-LONGITUDE   LONGITUD DEL EPICENTRO, GRADOS.                 *        
001900* EQ-PLACE       DESCRIPCION DEL LUGAR (TEXTO LIBRE).            *        
002000* EQ-TIME        FECHA/HORA DEL EVENTO 'YYYY-MM-DD HH:MM' (UTC). *        
002100*                SE TRANSPORTA TAL CUAL, NUNCA SE CALCULA.       *        
002200* EQ-DEPTH-KM    PROFUNDIDAD FOCAL, KM.                          *        
002300*                                                                *        
002400*                     LRECL = 100                                *        
002500******************************************************************        
002600 01  CNNE0200.                                                            
002700     05  EQ-ID                       PIC X(12).                           
002800     05  EQ-MAGNITUDE                PIC S9(01)V9(01).                    
002900     05  EQ-EPICENTRO.                                                    
003000         10  EQ-LATITUDE             PIC S9(02)V9(04).                    
003100         10  EQ-LONGITUDE            PIC S9(03)V9(04).                    
003200     05  EQ-PLACE                    PIC X(40).                           
003300*@CN00009.I                                                       @CN00009
003400*        EQ-TIME SE CONSERVA COMO LLEGA DEL ORIGEN; LA VISTA      @CN00009
003500*        PARTIDA SOLO AYUDA A IMPRIMIR FECHA Y HORA POR SEPARADO  @CN00009
003600*        EN REPORTES FUTUROS - NO HAY COMPUTO SOBRE ELLA.         @CN00009
003700     05  EQ-TIME                     PIC X(16).                   @CN00009
003800     05  EQ-TIME-R REDEFINES EQ-TIME.                             @CN00009
003900         10  EQ-TIME-FECHA           PIC X(10).                   @CN00009
004000         10  EQ-TIME-ESPACIO         PIC X(01).                   @CN00009
004100         10  EQ-TIME-HORA            PIC X(05).                   @CN00009
004200*@CN00009.F                                                       @CN00009
004300     05  EQ-DEPTH-KM                 PIC S9(03)V9(01).                    
004400     05  FILLER                      PIC X(13).                           
