000100* CN9C0400: RESUMEN DE EXPOSICION (RELECTURA DE ALERTAS)                  
000200******************************************************************        
000300*                  IDENTIFICATION DIVISION                       *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600*                                                                         
000700 PROGRAM-ID.    CN9C0400.                                                 
000800*                                                                         
000900 AUTHOR.        L QUINTANILLA T.                                          
001000*                                                                         
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION - DIV. CATNAT.            
001200*                                                                         
001300 DATE-WRITTEN.  1994-06-08.                                               
001400*                                                                         
001500 DATE-COMPILED.                                                           
001600*                                                                         
001700 SECURITY.      CONFIDENCIAL - USO INTERNO ALNOVA.                        
001800*                                                                         
001900******************************************************************        
002000*                     MODIFICATIONS LOG                          *        
002100******************************************************************        
002200*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
002300*     ---------- ------- ---------- --------------------------- *         
002400*     @CN00017   LQT     1994-06-08 VERSION INICIAL. RELEE EL    *        
002500*                                   ARCHIVO DE ALERTAS Y SACA    *        
002600*                                   LOS TOTALES UNICOS POR       *        
002700*                                   TRATADO Y POR REGION.        *        
002800*     @CN00023   RHM     1995-09-19 SE ACLARA QUE UN TRATADO YA  *        
002900*                                   VISTO NO VUELVE A SUMAR AL   *        
003000*                                   TOTAL NI A SU REGION.        *        
003100*     @CN00031   ARHA    1998-11-30 REVISION Y2K: DATE-COMPILED  *        
003200*                                   NO ALMACENA SIGLO. SIN OTROS *        
003300*                                   CAMBIOS DE DATOS.            *        
003400*     @CN00036   JVR     2005-08-02 SE AGREGA VISTA DE TRAZA     *        
003500*                                   SOBRE EL CONTADOR DE         *        
003600*                                   ALERTAS PARA EL VOLCADO EN   *        
003700*                                   MODO DE PRUEBA (UPSI-0).     *        
003800*     @CN00043   JVR     2006-02-20 2130-ACUMULA-REGION PROTEGE  *        
003900*                                   LA TABLA DE 200 REGIONES;    *        
004000*                                   SALE POR GO TO Y CUENTA LAS  *        
004100*                                   REGIONES NUEVAS DESCARTADAS  *        
004200*                                   SI SE LLENA. EL PERFORM ES   *        
004300*                                   AHORA THRU. SE AGREGAN DOS   *        
004400*                                   VISTAS DE TRAZA POR          *        
004500*                                   REDEFINES.                  *         
004600******************************************************************        
004700*                     ENVIRONMENT DIVISION                       *        
004800******************************************************************        
004900 ENVIRONMENT DIVISION.                                                    
005000*                                                                         
005100 CONFIGURATION SECTION.                                                   
005200*                                                                         
005300 SOURCE-COMPUTER. IBM-4381.                                               
005400*                                                                         
005500 OBJECT-COMPUTER. IBM-4381.                                               
005600*                                                                         
005700 SPECIAL-NAMES.                                                           
005800*                                                                         
005900     UPSI-0 ON  STATUS IS CN-MODO-PRUEBA                                  
006000            OFF STATUS IS CN-MODO-PRODUCCION.                             
006100*                                                                         
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400*                                                                         
006500     SELECT CN400-F-ALERTAS  ASSIGN TO ALERTAS                            
006600         ORGANIZATION       IS LINE SEQUENTIAL                            
006700         FILE STATUS        IS CN400-ST-ALERTAS.                          
006800*                                                                         
006900******************************************************************        
007000*                       DATA DIVISION                            *        
007100******************************************************************        
007200 DATA DIVISION.                                                           
007300*                                                                         
007400 FILE SECTION.                                                            
007500*                                                                         
007600 FD  CN400-F-ALERTAS                                                      
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD.                                          
007900*                                                                         
008000     COPY CNNS0300.                                                       
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300*                                                                         
008400 01  CN400-ESTATUS.                                                       
008500     05  CN400-ST-ALERTAS            PIC X(02) VALUE '00'.                
008600         88  CN400-ST-ALERTAS-OK     VALUE '00'.                          
008700         88  CN400-ST-ALERTAS-FIN    VALUE '10'.                          
008800     05  FILLER                      PIC X(01).                           
008900*@CN00043.I                                                               
009000*        VISTA DE TRAZA DEL ESTATUS, SOLO PARA DIAGNOSTICAR UNA           
009100*        APERTURA FALLIDA DESDE LA CONSOLA.                               
009200 01  CN400-ESTATUS-R REDEFINES CN400-ESTATUS.                             
009300     05  CN400-ESTATUS-DUMP          PIC X(03).                           
009400*@CN00043.F                                                               
009500*                                                                         
009600 01  CN400-CONTADORES.                                                    
009700     05  CN400-TOTAL-ALERTAS          PIC S9(07) COMP VALUE ZERO.         
009800     05  FILLER                       PIC X(01).                          
009900*@CN00036.I                                                       @CN00036
010000*        VISTA ALTERNA DEL CONTADOR DE ALERTAS PARA EL VOLCADO    @CN00036
010100*        DE TRAZA EN MODO DE PRUEBA (SOLO REACOMODA LOS BYTES).   @CN00036
010200 01  CN400-CONTADORES-R REDEFINES CN400-CONTADORES.               @CN00036
010300     05  CN400-TOTAL-ALERTAS-R      PIC X(03).                    @CN00036
010400     05  FILLER                     PIC X(01).                    @CN00036
010500*@CN00036.F                                                       @CN00036
010600*                                                                         
010700*    TABLAS DE TRATADOS VISTOS Y DE REGIONES, PROPIAS DE ESTA             
010800*    PASADA (CN9C0500 TRAE LAS SUYAS, NO SE COMPARTE MEMORIA).            
010900     COPY CNWC0300.                                                       
011000*                                                                         
011100 01  CN400-SUBINDICES.                                                    
011200     05  CN400-I                      PIC S9(04) COMP.                    
011300     05  FILLER                       PIC X(01).                          
011400*@CN00043.I                                                               
011500*        CONTADOR DE REGIONES NUEVAS DESCARTADAS POR LLENARSE             
011600*        LA TABLA DE 200 REGIONES DE CNWC0300. VISTA DE TRAZA             
011700*        POR REDEFINES.                                                   
011800 77  CN400-REGIONES-DESCARTADAS       PIC S9(04) COMP VALUE ZERO.         
011900 77  CN400-REG-DESCARTADAS-R REDEFINES CN400-REGIONES-DESCARTADAS         
012000                                     PIC X(02).                           
012100*@CN00043.F                                                               
012200*                                                                         
012300******************************************************************        
012400*                      LINKAGE SECTION                           *        
012500******************************************************************        
012600 LINKAGE SECTION.                                                         
012700*                                                                         
012800     COPY CNEC0400.                                                       
012900*                                                                         
013000******************************************************************        
013100*                       PROCEDURE DIVISION                       *        
013200******************************************************************        
013300 PROCEDURE DIVISION USING CNEC0400.                                       
013400*                                                                         
013500     PERFORM 1000-INICIO                                                  
013600*                                                                         
013700     PERFORM 2000-PROCESO                                                 
013800*                                                                         
013900     PERFORM 3000-FIN-PROCESO.                                            
014000*                                                                         
014100******************************************************************        
014200*.PN 1000-INICIO: ABRE EL ARCHIVO DE ALERTAS PARA SU RELECTURA.  *        
014300******************************************************************        
014400 1000-INICIO.                                                             
014500*                                                                         
014600     MOVE '00'  TO E400-COD-RETURN                                        
014700     MOVE ZERO  TO CN400-TOTAL-ALERTAS                                    
014800                   WC300-TRV-COUNT                                        
014900                   WC300-REG-COUNT                                        
015000                   E400-TOTAL-EXPOSICION                                  
015100*@CN00043.I                                                               
015200     MOVE ZERO  TO CN400-REGIONES-DESCARTADAS                             
015300*@CN00043.F                                                               
015400     SET WC300-FIN-ALERTAS-NO TO TRUE                                     
015500*                                                                         
015600     OPEN INPUT CN400-F-ALERTAS                                           
015700*                                                                         
015800     IF NOT CN400-ST-ALERTAS-OK                                           
015900        MOVE '80' TO E400-COD-RETURN                                      
016000        SET WC300-FIN-ALERTAS-SI TO TRUE                                  
016100     END-IF                                                               
016200     .                                                                    
016300*                                                                         
016400******************************************************************        
016500*.PN 2000-PROCESO: RECORRE EL ARCHIVO DE ALERTAS UNA SOLA VEZ.  *         
016600******************************************************************        
016700 2000-PROCESO.                                                            
016800*                                                                         
016900     IF WC300-FIN-ALERTAS-NO                                              
017000        PERFORM 2010-LEE-ALERTA                                           
017100        PERFORM 2100-PROCESA-ALERTA                                       
017200            UNTIL WC300-FIN-ALERTAS-SI                                    
017300     END-IF                                                               
017400     .                                                                    
017500*                                                                         
017600******************************************************************        
017700*.PN 2010-LEE-ALERTA: LEE UN RENGLON DEL ARCHIVO DE ALERTAS.     *        
017800******************************************************************        
017900 2010-LEE-ALERTA.                                                         
018000*                                                                         
018100     READ CN400-F-ALERTAS                                                 
018200         AT END                                                           
018300            SET WC300-FIN-ALERTAS-SI TO TRUE                              
018400     END-READ                                                             
018500     .                                                                    
018600*                                                                         
018700******************************************************************        
018800*.PN 2100-PROCESA-ALERTA: CUENTA LA ALERTA Y, SI EL TRATADO NO   *        
018900*    SE HABIA VISTO ANTES EN EL FLUJO, ACUMULA SU LIMITE AL      *        
019000*    TOTAL Y A SU REGION.                                        *        
019100******************************************************************        
019200 2100-PROCESA-ALERTA.                                                     
019300*                                                                         
019400     ADD 1 TO CN400-TOTAL-ALERTAS                                         
019500*                                                                         
019600     PERFORM 2110-BUSCA-TRATADO-VISTO                                     
019700*                                                                         
019800     IF WC300-TRATADO-VISTO-NO                                            
019900        PERFORM 2120-REGISTRA-TRATADO                                     
020000*@CN00043.I                                                               
020100        PERFORM 2130-ACUMULA-REGION THRU 2130-ACUMULA-REGION-EXIT         
020200*@CN00043.F                                                               
020300     END-IF                                                               
020400*                                                                         
020500     PERFORM 2010-LEE-ALERTA                                              
020600     .                                                                    
020700*                                                                         
020800******************************************************************        
020900*.PN 2110-BUSCA-TRATADO-VISTO: BUSQUEDA SECUENCIAL DEL TRATADO   *        
021000*    DE LA ALERTA EN LA LISTA DE TRATADOS YA VISTOS.             *        
021100******************************************************************        
021200 2110-BUSCA-TRATADO-VISTO.                                                
021300*                                                                         
021400     SET WC300-TRATADO-VISTO-NO TO TRUE                                   
021500*                                                                         
021600     IF WC300-TRV-COUNT > ZERO                                            
021700        PERFORM 2111-COMPARA-TRATADO-VISTO                                
021800            VARYING WC300-TRV-IDX FROM 1 BY 1                             
021900            UNTIL WC300-TRV-IDX > WC300-TRV-COUNT                         
022000               OR WC300-TRATADO-VISTO-SI                                  
022100     END-IF                                                               
022200     .                                                                    
022300*                                                                         
022400******************************************************************        
022500*.PN 2111-COMPARA-TRATADO-VISTO.                                 *        
022600******************************************************************        
022700 2111-COMPARA-TRATADO-VISTO.                                              
022800*                                                                         
022900     IF WC300-TRV-ID(WC300-TRV-IDX) = AL-TR-ID                            
023000        SET WC300-TRATADO-VISTO-SI TO TRUE                                
023100     END-IF                                                               
023200     .                                                                    
023300*                                                                         
023400******************************************************************        
023500*.PN 2120-REGISTRA-TRATADO: AGREGA EL TRATADO A LA LISTA DE      *        
023600*    TRATADOS VISTOS Y SUMA SU LIMITE A LA EXPOSICION TOTAL.     *        
023700******************************************************************        
023800 2120-REGISTRA-TRATADO.                                                   
023900*                                                                         
024000     ADD 1 TO WC300-TRV-COUNT                                             
024100     MOVE AL-TR-ID      TO WC300-TRV-ID(WC300-TRV-COUNT)                  
024200     MOVE AL-TR-NAME    TO WC300-TRV-NOMBRE(WC300-TRV-COUNT)              
024300     MOVE AL-TR-LIMIT   TO WC300-TRV-LIMITE(WC300-TRV-COUNT)              
024400*                                                                         
024500     ADD AL-TR-LIMIT    TO E400-TOTAL-EXPOSICION                          
024600     .                                                                    
024700*                                                                         
024800******************************************************************        
024900*.PN 2130-ACUMULA-REGION: BUSCA LA REGION DE LA ALERTA EN LA     *        
025000*    TABLA; SI NO EXISTE, ABRE UN RENGLON NUEVO. SUMA EL LIMITE  *        
025100*    DEL TRATADO (NO DE LA ALERTA) A LA REGION.                  *        
025200******************************************************************        
025300 2130-ACUMULA-REGION.                                                     
025400*                                                                         
025500     MOVE ZERO TO CN400-I                                                 
025600*                                                                         
025700     IF WC300-REG-COUNT > ZERO                                            
025800        PERFORM 2131-COMPARA-REGION                                       
025900            VARYING WC300-REG-IDX FROM 1 BY 1                             
026000            UNTIL WC300-REG-IDX > WC300-REG-COUNT                         
026100               OR CN400-I NOT = ZERO                                      
026200     END-IF                                                               
026300*@CN00043.I                                                               
026400     IF CN400-I NOT = ZERO                                                
026500        ADD AL-TR-LIMIT TO WC300-REG-EXPOSICION(CN400-I)                  
026600        GO TO 2130-ACUMULA-REGION-EXIT                                    
026700     END-IF                                                               
026800*                                                                         
026900     IF WC300-REG-COUNT NOT < 200                                         
027000        ADD 1 TO CN400-REGIONES-DESCARTADAS                               
027100        GO TO 2130-ACUMULA-REGION-EXIT                                    
027200     END-IF                                                               
027300*@CN00043.F                                                               
027400     ADD 1 TO WC300-REG-COUNT                                             
027500     MOVE AL-TR-REGION TO                                                 
027600               WC300-REG-CODIGO(WC300-REG-COUNT)                          
027700     MOVE AL-TR-LIMIT  TO                                                 
027800               WC300-REG-EXPOSICION(WC300-REG-COUNT)                      
027900     .                                                                    
028000*@CN00043.I                                                               
028100 2130-ACUMULA-REGION-EXIT.                                                
028200     EXIT.                                                                
028300*@CN00043.F                                                               
028400*                                                                         
028500******************************************************************        
028600*.PN 2131-COMPARA-REGION.                                        *        
028700******************************************************************        
028800 2131-COMPARA-REGION.                                                     
028900*                                                                         
029000     IF WC300-REG-CODIGO(WC300-REG-IDX) = AL-TR-REGION                    
029100        MOVE WC300-REG-IDX TO CN400-I                                     
029200     END-IF                                                               
029300     .                                                                    
029400*                                                                         
029500******************************************************************        
029600*.PN 3000-FIN-PROCESO: CIERRA EL ARCHIVO Y REGRESA LOS TOTALES.  *        
029700******************************************************************        
029800 3000-FIN-PROCESO.                                                        
029900*                                                                         
030000     IF CN400-ST-ALERTAS-OK OR CN400-ST-ALERTAS-FIN                       
030100        CLOSE CN400-F-ALERTAS                                             
030200     END-IF                                                               
030300*                                                                         
030400     MOVE CN400-TOTAL-ALERTAS TO E400-TOTAL-ALERTAS                       
030500     MOVE WC300-TRV-COUNT     TO E400-TRATADOS-EN-RIESGO                  
030600     MOVE WC300-REG-COUNT     TO E400-TOTAL-REGIONES                      
030700*@CN00043.I                                                               
030800     IF CN400-REGIONES-DESCARTADAS > ZERO                                 
030900        DISPLAY 'CN9C0400 AVISO REGIONES DESCARTADAS = '                  
031000                CN400-REGIONES-DESCARTADAS                                
031100     END-IF                                                               
031200*@CN00043.F                                                               
031300*                                                                         
031400     IF CN-MODO-PRUEBA                                                    
031500        DISPLAY 'CN9C0400 TRAZA TOTAL ALERTAS     = '                     
031600                CN400-TOTAL-ALERTAS                                       
031700        DISPLAY 'CN9C0400 TRAZA TRATADOS EN RIESGO = '                    
031800                WC300-TRV-COUNT                                           
031900        DISPLAY 'CN9C0400 TRAZA CONTADOR (DUMP)    = '                    
032000                CN400-TOTAL-ALERTAS-R                                     
032100*@CN00043.I                                                               
032200        DISPLAY 'CN9C0400 TRAZA ESTATUS (DUMP)     = '                    
032300                CN400-ESTATUS-DUMP                                        
032400        DISPLAY 'CN9C0400 TRAZA REG DESCARTADAS    = '                    
032500                CN400-REG-DESCARTADAS-R                                   
032600*@CN00043.F                                                               
032700     END-IF                                                               
032800*                                                                         
032900     GOBACK                                                               
033000     .                                                                    
