000100******************************************************************        
000200* CNEC0400:  COMMAREA CN9C0400 - RESUMEN DE EXPOSICION          *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00007   RHM     1994-06-04 VERSION INICIAL             *         
000900******************************************************************        
001000*B.MF CNEC0400                  COMMAREA DE CN9C0400            *         
001100*B.IF DTA-INP-CNEC0400          INPUT FIELDS                    *         
001200*B.IF ARCHIVO-ALERTAS           NOMBRE LOGICO DEL ARCHIVO DE    *         
001300*B/IF                           ALERTAS A RELEER                *         
001400*B.OF DTA-OUT-CNEC0400          OUTPUT FIELDS                   *         
001500*B.OF COD-RETURN                RETURN CODE                     *         
001600*B/OF                           '00' RETURN OK                  *         
001700*B/OF                           '80' ERROR DE LECTURA           *         
001800*B.OF TOTAL-ALERTAS             TOTAL DE ALERTAS EN EL FLUJO    *         
001900*B.OF TRATADOS-EN-RIESGO        TRATADOS DISTINTOS AFECTADOS    *         
002000*B.OF TOTAL-EXPOSICION          SUMA DE LIMITES UNICOS, USD     *         
002100*B.OF TOTAL-REGIONES            REGIONES CON EXPOSICION         *         
002200******************************************************************        
002300 01  CNEC0400.                                                            
002400     05  E400-DTA-INP-CNEC0400.                                           
002500         10  E400-ARCHIVO-ALERTAS    PIC X(08) VALUE 'ALERTAS'.           
002600     05  E400-DTA-OUT-CNEC0400.                                           
002700         10  E400-COD-RETURN         PIC X(02).                           
002800         10  E400-TOTAL-ALERTAS      PIC S9(07) COMP.                     
002900         10  E400-TRATADOS-EN-RIESGO PIC S9(07) COMP.                     
003000         10  E400-TOTAL-EXPOSICION   PIC S9(13)V9(02) COMP-3.             
003100         10  E400-TOTAL-REGIONES     PIC S9(04) COMP.                     
003200     05  FILLER                      PIC X(01).                           
