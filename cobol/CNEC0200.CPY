000100******************************************************************        
000200* CNEC0200:  COMMAREA CN9C0200 - CALCULO DE DISTANCIA GEODESICA *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00005   RHM     1994-06-03 VERSION INICIAL             *         
000900******************************************************************        
001000*B.MF CNEC0200                  LINKAGE AREA OF MODULE CN9C0200 *         
001100*B.IF INPUT                     INPUT FIELDS                    *         
001200*B.IF PUNTO1-LAT                LATITUD DEL PUNTO 1, GRADOS     *         
001300*B.IF PUNTO1-LON                LONGITUD DEL PUNTO 1, GRADOS    *         
001400*B.IF PUNTO2-LAT                LATITUD DEL PUNTO 2, GRADOS     *         
001500*B.IF PUNTO2-LON                LONGITUD DEL PUNTO 2, GRADOS    *         
001600*B.OF OUTPUT                    OUTPUT FIELDS                   *         
001700*B.OF COD-RETURN                RETURN CODE                     *         
001800*B/OF                           '00' RETURN OK                  *         
001900*B/OF                           '10' COORDENADA FUERA DE RANGO  *         
002000*B.OF DISTANCE-KM               DISTANCIA SIN REDONDEAR, KM     *         
002100*B.OF DISTANCE-KM-R2            DISTANCIA REDONDEADA A 2 DEC.   *         
002200******************************************************************        
002300 01  CNEC0200.                                                            
002400     05  E200-ENTRADA.                                                    
002500         10  E200-PUNTO1-LAT         PIC S9(02)V9(04).                    
002600         10  E200-PUNTO1-LON         PIC S9(03)V9(04).                    
002700         10  E200-PUNTO2-LAT         PIC S9(02)V9(04).                    
002800         10  E200-PUNTO2-LON         PIC S9(03)V9(04).                    
002900     05  E200-SALIDA.                                                     
003000         10  E200-COD-RETURN         PIC X(02).                           
003100         10  E200-DISTANCE-KM        PIC S9(05)V9(08) COMP-3.             
003200         10  E200-DISTANCE-KM-R2     PIC 9(05)V9(02).                     
003300     05  FILLER                      PIC X(01).                           
