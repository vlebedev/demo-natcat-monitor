000100******************************************************************        
000200* CNNS0300:  ALERTAS DE EXPOSICION - LAYOUT DE SALIDA (FIJO)    *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00003   RHM     1994-06-02 VERSION INICIAL             *         
000900*     @CN00011   ARHA    1998-05-14 SE AGREGA AL-SEVERITY PARA  *         
001000*                                   CLASIFICAR EL IMPACTO       *         
001100******************************************************************        
001200* CNNS0300       ALERTA DE EXPOSICION - REGISTRO DE SALIDA.      *        
001300* AL-EQ-ID       IDENTIFICADOR DEL EVENTO QUE DISPARO LA ALERTA. *        
001400* AL-EQ-MAG      MAGNITUD DEL EVENTO.                            *        
001500* AL-EQ-PLACE    LUGAR DEL EVENTO.                               *        
001600* AL-TR-ID       IDENTIFICADOR DEL TRATADO AFECTADO.             *        
001700* AL-TR-NAME     NOMBRE DEL TRATADO AFECTADO.                    *        
001800* AL-TR-REGION   REGION DEL TRATADO.                             *        
001900* AL-TR-LIMIT    LIMITE DEL TRATADO, DOLARES ENTEROS.            *        
002000* AL-DISTANCE-KM DISTANCIA EPICENTRO-CENTRO DE ZONA, KM, 2 DEC.  *        
002100* AL-SEVERITY    'HIGH' / 'MEDIUM' / 'LOW'.                      *        
002200*                                                                *        
002300*                     LRECL = 130                                *        
002400******************************************************************        
002500 01  CNNS0300.                                                            
002600     05  AL-EQ-ID                    PIC X(12).                           
002700     05  AL-EQ-MAG                   PIC S9(01)V9(01).                    
002800     05  AL-EQ-PLACE                 PIC X(40).                           
002900     05  AL-TR-ID                    PIC X(08).                           
003000     05  AL-TR-NAME                  PIC X(30).                           
003100     05  AL-TR-REGION                PIC X(08).                           
003200     05  AL-TR-LIMIT                 PIC 9(12).                           
003300     05  AL-DISTANCE-KM              PIC 9(05)V9(02).                     
003400*@CN00011.I                                                       @CN00011
003500*        VISTA ALTERNA DE LA DISTANCIA PARA MOVIMIENTOS DE        @CN00011
003600*        DEPURACION SIN DESEMPACAR EL DECIMAL IMPLICITO.          @CN00011
003700     05  AL-DISTANCE-KM-R REDEFINES AL-DISTANCE-KM                @CN00011
003800                                     PIC X(07).                   @CN00011
003900*@CN00011.F                                                       @CN00011
004000     05  AL-SEVERITY                 PIC X(06).                           
004100     05  FILLER                      PIC X(05).                           
