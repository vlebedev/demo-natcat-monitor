000100******************************************************************        
000200* CNWC0100:  TABLA EN MEMORIA DE TRATADOS DE REASEGURO         *          
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00010   RHM     1994-06-05 VERSION INICIAL - LA CORRIDA *        
000900*                                   SOPORTA HASTA 500 TRATADOS   *        
001000******************************************************************        
001100* CNWC0100       TABLA DE TRATADOS CARGADA POR CN9C0100 DESDE    *        
001200*                EL MAESTRO (CNNE0100) Y COMPARTIDA POR          *        
001300*                REFERENCIA CON CN9C0300.                        *        
001400******************************************************************        
001500 01  CNWC0100.                                                            
001600     05  WC100-TR-COUNT              PIC S9(04) COMP VALUE ZERO.          
001700     05  WC100-TR-TABLA OCCURS 500 TIMES                                  
001800                        INDEXED BY WC100-IDX.                             
001900         10  WC100-TR-ID             PIC X(08).                           
002000         10  WC100-TR-NAME           PIC X(30).                           
002100         10  WC100-TR-PERIL          PIC X(04).                           
002200         10  WC100-TR-REGION         PIC X(08).                           
002300         10  WC100-TR-LATITUDE       PIC S9(02)V9(04).                    
002400         10  WC100-TR-LONGITUDE      PIC S9(03)V9(04).                    
002500         10  WC100-TR-RADIUS-KM      PIC 9(05)V9(02).                     
002600         10  WC100-TR-LIMIT-USD      PIC 9(12).                           
002700*@CN00010.I                                                       @CN00010
002800*        VISTA ALTERNA DEL LIMITE DEL TRATADO PARA LOS MENSAJES   @CN00010
002900*        DE DIAGNOSTICO DE DESBORDE DE TABLA (SIN DESEMPACAR).    @CN00010
003000         10  WC100-TR-LIMIT-R REDEFINES WC100-TR-LIMIT-USD        @CN00010
003100                                  PIC X(12).                      @CN00010
003200*@CN00010.F                                                       @CN00010
003300     05  FILLER                      PIC X(01).                           
