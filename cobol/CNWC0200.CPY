000100******************************************************************        
000200* CNWC0200:  TABLA EN MEMORIA DE ALERTAS DE EXPOSICION         *          
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00012   RHM     1994-06-05 VERSION INICIAL              *        
000900*     @CN00020   LQT     2001-09-10 AMPLIA LA TABLA A 5000       *        
001000*                                   RENGLONES PARA CUBRIR UNA    *        
001100*                                   CORRIDA DIARIA CON MUCHOS    *        
001200*                                   EVENTOS                      *        
001300******************************************************************        
001400* CNWC0200       CN9C0300 LA USA COMO BUFFER DE LAS ALERTAS DE   *        
001500*                UN SOLO EVENTO (ORDENADAS ASCENDENTE POR        *        
001600*                DISTANCIA); CN9C0500 LA REUSA COMO BUFFER DE             
001700*                LA CORRIDA COMPLETA (ORDENADA DESCENDENTE POR            
001800*                LIMITE) AL RELEER EL ARCHIVO DE ALERTAS.                 
001900******************************************************************        
002000 01  CNWC0200.                                                            
002100     05  WC200-AL-COUNT              PIC S9(04) COMP VALUE ZERO.          
002200     05  WC200-AL-TABLA OCCURS 5000 TIMES                         @CN00020
002300                        INDEXED BY WC200-IDX.                             
002400         10  WC200-AL-EQ-ID          PIC X(12).                           
002500         10  WC200-AL-EQ-MAG         PIC S9(01)V9(01).                    
002600         10  WC200-AL-EQ-PLACE       PIC X(40).                           
002700         10  WC200-AL-TR-ID          PIC X(08).                           
002800         10  WC200-AL-TR-NAME        PIC X(30).                           
002900         10  WC200-AL-TR-REGION      PIC X(08).                           
003000         10  WC200-AL-TR-LIMIT       PIC 9(12).                           
003100         10  WC200-AL-DISTANCE-KM    PIC 9(05)V9(02).                     
003200         10  WC200-AL-SEVERITY       PIC X(06).                           
003300         10  WC200-AL-SECUENCIA      PIC S9(07) COMP.                     
003400     05  FILLER                      PIC X(01).                           
