000100******************************************************************        
000200* CNEC0300:  COMMAREA CN9C0300 - BUSCADOR DE EXPOSICION         *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00006   RHM     1994-06-03 VERSION INICIAL             *         
000900******************************************************************        
001000*B.IN                                                           *         
001100*B.MF CNEC0300                  COMMAREA DE CN9C0300            *         
001200*B.IF EQ-ID                     IDENTIFICADOR DEL EVENTO        *         
001300*B.IF EQ-MAGNITUDE              MAGNITUD DEL EVENTO             *         
001400*B.IF EQ-PLACE                  LUGAR DEL EVENTO                *         
001500*B.IF EQ-LATITUDE               LATITUD DEL EPICENTRO           *         
001600*B.IF EQ-LONGITUDE              LONGITUD DEL EPICENTRO          *         
001700*B.IF TR-COUNT                  RENGLONES VALIDOS EN CNWC0100   *         
001800*B.OUT                                                          *         
001900*B.OF COD-RETURN                RETURN CODE                     *         
002000*B/OF                           '00' OK, CON O SIN IMPACTOS     *         
002100*B/OF                           '90' DESBORDE DE LA TABLA DE    *         
002200*B/OF                           ALERTAS (CNWC0200)              *         
002300*B.OF ALERT-COUNT               ALERTAS GENERADAS PARA EL EVENTO*         
002400******************************************************************        
002500 01  CNEC0300.                                                            
002600     05  E300-ENTRADA.                                                    
002700         10  E300-EQ-ID              PIC X(12).                           
002800         10  E300-EQ-MAGNITUDE       PIC S9(01)V9(01).                    
002900         10  E300-EQ-PLACE           PIC X(40).                           
003000         10  E300-EQ-LATITUDE        PIC S9(02)V9(04).                    
003100         10  E300-EQ-LONGITUDE       PIC S9(03)V9(04).                    
003200         10  E300-TR-COUNT           PIC S9(04) COMP.                     
003300     05  E300-SALIDA.                                                     
003400         10  E300-COD-RETURN         PIC X(02).                           
003500         10  E300-ALERT-COUNT        PIC S9(04) COMP.                     
003600     05  FILLER                      PIC X(01).                           
