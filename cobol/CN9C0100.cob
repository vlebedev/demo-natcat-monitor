000100* CN9C0100: MONITOR CATNAT - PROGRAMA PRINCIPAL DE LA CORRIDA             
000200******************************************************************        
000300*                  IDENTIFICATION DIVISION                       *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600*                                                                         
000700 PROGRAM-ID.    CN9C0100.                                                 
000800*                                                                         
000900 AUTHOR.        R HERRERA MUNOZ.                                          
001000*                                                                         
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION - DIV. CATNAT.            
001200*                                                                         
001300 DATE-WRITTEN.  1994-06-01.                                               
001400*                                                                         
001500 DATE-COMPILED.                                                           
001600*                                                                         
001700 SECURITY.      CONFIDENCIAL - USO INTERNO ALNOVA.                        
001800*                                                                         
001900******************************************************************        
002000*                     MODIFICATIONS LOG                          *        
002100******************************************************************        
002200*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
002300*     ---------- ------- ---------- --------------------------- *         
002400*     @CN00019   RHM     1994-06-01 VERSION INICIAL. CARGA EL             
002500*                                   MAESTRO DE TRATADOS, RECORRE          
002600*                                   LOS SISMOS, LLAMA AL                  
002700*                                   BUSCADOR DE EXPOSICION POR            
002800*                                   CADA UNO Y ESCRIBE LAS                
002900*                                   ALERTAS RESULTANTES.                  
003000*     @CN00025   RHM     1995-09-19 LA ESTADISTICA DE MAGNITUD            
003100*                                   SE ACUMULA POR EVENTO, NO POR         
003200*                                   ALERTA (UN SISMO SIN                  
003300*                                   IMPACTOS SIGUE CONTANDO EN            
003400*                                   EL TOTAL).                            
003500*     @CN00028   ARHA    1998-11-30 REVISION Y2K: DATE-COMPILED           
003600*                                   NO ALMACENA SIGLO. SIN OTROS          
003700*                                   CAMBIOS DE DATOS.                     
003800*     @CN00035   JVR     2004-03-15 SI EL MAESTRO DE TRATADOS             
003900*                                   TRAE MAS DE 500 RENGLONES,            
004000*                                   LOS EXCEDENTES SE DESCARTAN           
004100*                                   Y SE DEJA TRAZA EN EL                 
004200*                                   REPORTE DE CONSOLA.                   
004300*     @CN00041   JVR     2006-02-20 1000-INICIO SE DIVIDE EN              
004400*                                   1010-ABRE-ARCHIVOS (PERFORM           
004500*                                   THRU) CON SALIDA POR GO TO            
004600*                                   SI FALLA LA APERTURA. SE              
004700*                                   AGREGA CONTADOR DE LOTE               
004800*                                   DE NIVEL 77 Y SU VISTA DE             
004900*                                   TRAZA POR REDEFINES.                  
005000******************************************************************        
005100*                     ENVIRONMENT DIVISION                       *        
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400*                                                                         
005500 CONFIGURATION SECTION.                                                   
005600*                                                                         
005700 SOURCE-COMPUTER. IBM-4381.                                               
005800*                                                                         
005900 OBJECT-COMPUTER. IBM-4381.                                               
006000*                                                                         
006100 SPECIAL-NAMES.                                                           
006200*                                                                         
006300     UPSI-0 ON  STATUS IS CN-MODO-PRUEBA                                  
006400            OFF STATUS IS CN-MODO-PRODUCCION.                             
006500*                                                                         
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800*                                                                         
006900     SELECT CN100-F-TRATADOS ASSIGN TO TRATADOS                           
007000         ORGANIZATION       IS LINE SEQUENTIAL                            
007100         FILE STATUS        IS CN100-ST-TRATADOS.                         
007200*                                                                         
007300     SELECT CN100-F-SISMOS   ASSIGN TO SISMOS                             
007400         ORGANIZATION       IS LINE SEQUENTIAL                            
007500         FILE STATUS        IS CN100-ST-SISMOS.                           
007600*                                                                         
007700     SELECT CN100-F-ALERTAS  ASSIGN TO ALERTAS                            
007800         ORGANIZATION       IS LINE SEQUENTIAL                            
007900         FILE STATUS        IS CN100-ST-ALERTAS.                          
008000*                                                                         
008100******************************************************************        
008200*                       DATA DIVISION                            *        
008300******************************************************************        
008400 DATA DIVISION.                                                           
008500*                                                                         
008600 FILE SECTION.                                                            
008700*                                                                         
008800 FD  CN100-F-TRATADOS                                                     
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD.                                          
009100*                                                                         
009200     COPY CNNE0100.                                                       
009300*                                                                         
009400 FD  CN100-F-SISMOS                                                       
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD.                                          
009700*                                                                         
009800     COPY CNNE0200.                                                       
009900*                                                                         
010000 FD  CN100-F-ALERTAS                                                      
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD.                                          
010300*                                                                         
010400     COPY CNNS0300.                                                       
010500*                                                                         
010600 WORKING-STORAGE SECTION.                                                 
010700*                                                                         
010800 01  CN100-ESTATUS.                                                       
010900     05  CN100-ST-TRATADOS           PIC X(02) VALUE '00'.                
011000         88  CN100-ST-TRATADOS-OK    VALUE '00'.                          
011100         88  CN100-ST-TRATADOS-FIN   VALUE '10'.                          
011200     05  CN100-ST-SISMOS             PIC X(02) VALUE '00'.                
011300         88  CN100-ST-SISMOS-OK      VALUE '00'.                          
011400         88  CN100-ST-SISMOS-FIN     VALUE '10'.                          
011500     05  CN100-ST-ALERTAS            PIC X(02) VALUE '00'.                
011600         88  CN100-ST-ALERTAS-OK     VALUE '00'.                          
011700     05  FILLER                      PIC X(01).                           
011800*@CN00041.I                                                               
011900*        VISTA DE TRAZA DE LOS TRES FILE STATUS JUNTOS, PARA              
012000*        PODER DESPLEGARLOS EN UN SOLO DISPLAY SI HACE FALTA              
012100*        DIAGNOSTICAR UNA APERTURA FALLIDA.                               
012200 01  CN100-ESTATUS-R REDEFINES CN100-ESTATUS.                             
012300     05  CN100-ESTATUS-DUMP          PIC X(06).                           
012400     05  FILLER                      PIC X(01).                           
012500*@CN00041.F                                                               
012600*                                                                         
012700 01  CN100-ESTADISTICAS.                                                  
012800     05  CN100-EST-TOTAL-EVENTOS     PIC S9(07) COMP VALUE ZERO.          
012900     05  CN100-EST-BANDA-4-5         PIC S9(07) COMP VALUE ZERO.          
013000     05  CN100-EST-BANDA-5-6         PIC S9(07) COMP VALUE ZERO.          
013100     05  CN100-EST-BANDA-6-MAS       PIC S9(07) COMP VALUE ZERO.          
013200     05  CN100-TRATADOS-DESCARTADOS  PIC S9(04) COMP VALUE ZERO.          
013300     05  FILLER                      PIC X(02).                           
013400*@CN00035.I                                                       @CN00035
013500*        VISTA ALTERNA DE LA ESTADISTICA PARA LA TRAZA DE PRUEBA  @CN00035
013600*        (SOLO REACOMODA LOS 4 CONTADORES BINARIOS, SIN COMPUTO). @CN00035
013700 01  CN100-ESTADISTICAS-R REDEFINES CN100-ESTADISTICAS.           @CN00035
013800     05  CN100-EST-DUMP              PIC X(16).                   @CN00035
013900     05  FILLER                      PIC X(02).                   @CN00035
014000*@CN00035.F                                                       @CN00035
014100*@CN00041.I                                                               
014200*        SECUENCIAL DE LOTE: SE INCREMENTA CADA VEZ QUE EL                
014300*        PROGRAMA ARRANCA, PARA DISTINGUIR CORRIDAS EN LA                 
014400*        TRAZA DE CONSOLA. VISTA DE TRAZA POR REDEFINES.                  
014500 77  CN100-LOTE-SEC                  PIC S9(04) COMP VALUE ZERO.          
014600 77  CN100-LOTE-SEC-R REDEFINES CN100-LOTE-SEC PIC X(02).                 
014700*@CN00041.F                                                               
014800*                                                                         
014900*    TABLA DE TRATADOS, CARGADA UNA SOLA VEZ AL INICIO DE LA              
015000*    CORRIDA Y COMPARTIDA POR REFERENCIA CON CN9C0300.                    
015100     COPY CNWC0100.                                                       
015200*                                                                         
015300*    BUFFER DE ALERTAS DE UN SOLO EVENTO; CN9C0300 LO LLENA Y LO          
015400*    ORDENA, CN9C0100 LO VACIA AL ARCHIVO DE SALIDA.                      
015500     COPY CNWC0200.                                                       
015600*                                                                         
015700*    BANDERAS DE FIN DE ARCHIVO DE ESTA CORRIDA (LAS TABLAS DE            
015800*    TRATADOS VISTOS Y REGIONES DE ESTE COPY NO SE USAN AQUI).            
015900     COPY CNWC0300.                                                       
016000*                                                                         
016100*    COMMAREAS DE LOS MODULOS LLAMADOS.                                   
016200     COPY CNEC0300.                                                       
016300     COPY CNEC0400.                                                       
016400     COPY CNEC0500.                                                       
016500*                                                                         
016600******************************************************************        
016700*                       PROCEDURE DIVISION                       *        
016800******************************************************************        
016900 PROCEDURE DIVISION.                                                      
017000*                                                                         
017100     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT                            
017200*                                                                         
017300     PERFORM 2000-PROCESA-SISMOS                                          
017400*                                                                         
017500     PERFORM 3000-RESUME-EXPOSICION                                       
017600*                                                                         
017700     PERFORM 4000-IMPRIME-REPORTE                                         
017800*                                                                         
017900     PERFORM 5000-FIN-PROCESO                                             
018000*                                                                         
018100     STOP RUN.                                                            
018200*                                                                         
018300******************************************************************        
018400*.PN 1000-INICIO: ABRE LOS ARCHIVOS DE LA CORRIDA Y CARGA EL              
018500*    MAESTRO DE TRATADOS EN MEMORIA.                                      
018600******************************************************************        
018700*@CN00041.I                                                               
018800 1000-INICIO.                                                             
018900*                                                                         
019000     MOVE ZERO TO CN100-EST-TOTAL-EVENTOS                                 
019100                  CN100-EST-BANDA-4-5                                     
019200                  CN100-EST-BANDA-5-6                                     
019300                  CN100-EST-BANDA-6-MAS                                   
019400                  CN100-TRATADOS-DESCARTADOS                              
019500                  WC100-TR-COUNT                                          
019600     ADD 1 TO CN100-LOTE-SEC                                              
019700     SET WC300-FIN-TRATADOS-NO TO TRUE                                    
019800     SET WC300-FIN-SISMOS-NO   TO TRUE                                    
019900*                                                                         
020000     PERFORM 1010-ABRE-ARCHIVOS THRU 1010-ABRE-ARCHIVOS-EXIT              
020100*                                                                         
020200     IF WC300-FIN-TRATADOS-SI OR WC300-FIN-SISMOS-SI                      
020300        GO TO 1000-INICIO-EXIT                                            
020400     END-IF                                                               
020500*                                                                         
020600     PERFORM 1100-CARGA-TRATADOS                                          
020700     .                                                                    
020800*                                                                         
020900 1000-INICIO-EXIT.                                                        
021000     EXIT.                                                                
021100*                                                                         
021200******************************************************************        
021300*.PN 1010-ABRE-ARCHIVOS: ABRE LOS TRES ARCHIVOS DE LA CORRIDA Y           
021400*    PRENDE LAS BANDERAS DE FIN SI ALGUNO NO ABRIO BIEN.                  
021500******************************************************************        
021600 1010-ABRE-ARCHIVOS.                                                      
021700*                                                                         
021800     OPEN INPUT  CN100-F-TRATADOS                                         
021900     OPEN INPUT  CN100-F-SISMOS                                           
022000     OPEN OUTPUT CN100-F-ALERTAS                                          
022100*                                                                         
022200     IF NOT CN100-ST-TRATADOS-OK                                          
022300        SET WC300-FIN-TRATADOS-SI TO TRUE                                 
022400     END-IF                                                               
022500*                                                                         
022600     IF NOT CN100-ST-SISMOS-OK                                            
022700        SET WC300-FIN-SISMOS-SI TO TRUE                                   
022800     END-IF                                                               
022900*                                                                         
023000     IF NOT CN100-ST-ALERTAS-OK                                           
023100        SET WC300-FIN-TRATADOS-SI TO TRUE                                 
023200        SET WC300-FIN-SISMOS-SI   TO TRUE                                 
023300     END-IF                                                               
023400     .                                                                    
023500*                                                                         
023600 1010-ABRE-ARCHIVOS-EXIT.                                                 
023700     EXIT.                                                                
023800*@CN00041.F                                                               
023900*                                                                         
024000******************************************************************        
024100*.PN 1100-CARGA-TRATADOS: LEE EL MAESTRO DE TRATADOS COMPLETO Y           
024200*    LO DEJA EN CNWC0100. LOS RENGLONES QUE EXCEDAN LAS 500               
024300*    POSICIONES DE LA TABLA SE DESCARTAN Y SE CUENTAN.                    
024400******************************************************************        
024500 1100-CARGA-TRATADOS.                                                     
024600*                                                                         
024700     PERFORM 1110-LEE-TRATADO                                             
024800*                                                                         
024900     PERFORM 1120-ALMACENA-TRATADO                                        
025000         UNTIL WC300-FIN-TRATADOS-SI                                      
025100     .                                                                    
025200*                                                                         
025300******************************************************************        
025400*.PN 1110-LEE-TRATADO.                                           *        
025500******************************************************************        
025600 1110-LEE-TRATADO.                                                        
025700*                                                                         
025800     READ CN100-F-TRATADOS                                                
025900         AT END                                                           
026000            SET WC300-FIN-TRATADOS-SI TO TRUE                             
026100     END-READ                                                             
026200     .                                                                    
026300*                                                                         
026400******************************************************************        
026500*.PN 1120-ALMACENA-TRATADO.                                      *        
026600******************************************************************        
026700 1120-ALMACENA-TRATADO.                                                   
026800*                                                                         
026900     IF WC100-TR-COUNT < 500                                              
027000        ADD 1 TO WC100-TR-COUNT                                           
027100        MOVE TR-ID          TO WC100-TR-ID(WC100-TR-COUNT)                
027200        MOVE TR-NAME        TO WC100-TR-NAME(WC100-TR-COUNT)              
027300        MOVE TR-PERIL       TO WC100-TR-PERIL(WC100-TR-COUNT)             
027400        MOVE TR-REGION      TO WC100-TR-REGION(WC100-TR-COUNT)            
027500        MOVE TR-LATITUDE    TO WC100-TR-LATITUDE(WC100-TR-COUNT)          
027600        MOVE TR-LONGITUDE   TO WC100-TR-LONGITUDE(WC100-TR-COUNT)         
027700        MOVE TR-RADIUS-KM   TO WC100-TR-RADIUS-KM(WC100-TR-COUNT)         
027800        MOVE TR-LIMIT-USD   TO WC100-TR-LIMIT-USD(WC100-TR-COUNT)         
027900     ELSE                                                                 
028000        ADD 1 TO CN100-TRATADOS-DESCARTADOS                               
028100     END-IF                                                               
028200*                                                                         
028300     PERFORM 1110-LEE-TRATADO                                             
028400     .                                                                    
028500*                                                                         
028600******************************************************************        
028700*.PN 2000-PROCESA-SISMOS: RECORRE EL ARCHIVO DE SISMOS, UNO A    *        
028800*    UNO, EN EL ORDEN EN QUE VIENE EN EL ARCHIVO.                         
028900******************************************************************        
029000 2000-PROCESA-SISMOS.                                                     
029100*                                                                         
029200     IF WC300-FIN-SISMOS-NO                                               
029300        PERFORM 2100-LEE-SISMO                                            
029400        PERFORM 2150-PROCESA-UN-SISMO                                     
029500            UNTIL WC300-FIN-SISMOS-SI                                     
029600     END-IF                                                               
029700     .                                                                    
029800*                                                                         
029900******************************************************************        
030000*.PN 2100-LEE-SISMO.                                             *        
030100******************************************************************        
030200 2100-LEE-SISMO.                                                          
030300*                                                                         
030400     READ CN100-F-SISMOS                                                  
030500         AT END                                                           
030600            SET WC300-FIN-SISMOS-SI TO TRUE                               
030700     END-READ                                                             
030800     .                                                                    
030900*                                                                         
031000******************************************************************        
031100*.PN 2150-PROCESA-UN-SISMO: LLAMA AL BUSCADOR DE EXPOSICION,              
031200*    ESCRIBE LAS ALERTAS QUE RESULTEN Y ACUMULA LA ESTADISTICA            
031300*    DE MAGNITUD DEL EVENTO.                                              
031400******************************************************************        
031500 2150-PROCESA-UN-SISMO.                                                   
031600*                                                                         
031700     MOVE EQ-ID          TO E300-EQ-ID                                    
031800     MOVE EQ-MAGNITUDE   TO E300-EQ-MAGNITUDE                             
031900     MOVE EQ-PLACE       TO E300-EQ-PLACE                                 
032000     MOVE EQ-LATITUDE    TO E300-EQ-LATITUDE                              
032100     MOVE EQ-LONGITUDE   TO E300-EQ-LONGITUDE                             
032200     MOVE WC100-TR-COUNT TO E300-TR-COUNT                                 
032300*                                                                         
032400     CALL 'CN9C0300' USING CNEC0300, CNWC0100, CNWC0200                   
032500*                                                                         
032600     PERFORM 2200-ESCRIBE-ALERTAS                                         
032700*                                                                         
032800     PERFORM 2300-ACUMULA-ESTADISTICA                                     
032900*                                                                         
033000     PERFORM 2100-LEE-SISMO                                               
033100     .                                                                    
033200*                                                                         
033300******************************************************************        
033400*.PN 2200-ESCRIBE-ALERTAS: VACIA EL BUFFER DE ALERTAS DEL EVENTO          
033500*    (YA ORDENADO ASCENDENTE POR DISTANCIA POR CN9C0300) AL               
033600*    ARCHIVO DE SALIDA.                                                   
033700******************************************************************        
033800 2200-ESCRIBE-ALERTAS.                                                    
033900*                                                                         
034000     IF E300-ALERT-COUNT > ZERO                                           
034100        PERFORM 2210-ESCRIBE-UN-RENGLON                                   
034200            VARYING WC200-IDX FROM 1 BY 1                                 
034300            UNTIL WC200-IDX > E300-ALERT-COUNT                            
034400     END-IF                                                               
034500     .                                                                    
034600*                                                                         
034700******************************************************************        
034800*.PN 2210-ESCRIBE-UN-RENGLON.                                             
034900******************************************************************        
035000 2210-ESCRIBE-UN-RENGLON.                                                 
035100*                                                                         
035200     MOVE WC200-AL-EQ-ID(WC200-IDX)       TO AL-EQ-ID                     
035300     MOVE WC200-AL-EQ-MAG(WC200-IDX)      TO AL-EQ-MAG                    
035400     MOVE WC200-AL-EQ-PLACE(WC200-IDX)    TO AL-EQ-PLACE                  
035500     MOVE WC200-AL-TR-ID(WC200-IDX)       TO AL-TR-ID                     
035600     MOVE WC200-AL-TR-NAME(WC200-IDX)     TO AL-TR-NAME                   
035700     MOVE WC200-AL-TR-REGION(WC200-IDX)   TO AL-TR-REGION                 
035800     MOVE WC200-AL-TR-LIMIT(WC200-IDX)    TO AL-TR-LIMIT                  
035900     MOVE WC200-AL-DISTANCE-KM(WC200-IDX) TO AL-DISTANCE-KM               
036000     MOVE WC200-AL-SEVERITY(WC200-IDX)    TO AL-SEVERITY                  
036100*                                                                         
036200     WRITE CN100-F-ALERTAS                                                
036300     .                                                                    
036400*                                                                         
036500******************************************************************        
036600*.PN 2300-ACUMULA-ESTADISTICA: CUENTA EL EVENTO EN EL TOTAL Y EN          
036700*    SU BANDA DE MAGNITUD (UN SISMO SIN IMPACTOS SIGUE CONTANDO           
036800*    EN EL TOTAL Y, SI APLICA, EN SU BANDA).                              
036900******************************************************************        
037000 2300-ACUMULA-ESTADISTICA.                                                
037100*                                                                         
037200     ADD 1 TO CN100-EST-TOTAL-EVENTOS                                     
037300*                                                                         
037400     EVALUATE TRUE                                                        
037500         WHEN E300-EQ-MAGNITUDE >= 6.0                                    
037600            ADD 1 TO CN100-EST-BANDA-6-MAS                                
037700         WHEN E300-EQ-MAGNITUDE >= 5.0                                    
037800            ADD 1 TO CN100-EST-BANDA-5-6                                  
037900         WHEN E300-EQ-MAGNITUDE >= 4.0                                    
038000            ADD 1 TO CN100-EST-BANDA-4-5                                  
038100         WHEN OTHER                                                       
038200            CONTINUE                                                      
038300     END-EVALUATE                                                         
038400     .                                                                    
038500*                                                                         
038600******************************************************************        
038700*.PN 3000-RESUME-EXPOSICION: RELEE EL ARCHIVO DE ALERTAS Y                
038800*    OBTIENE LOS TOTALES UNICOS POR TRATADO Y POR REGION.                 
038900******************************************************************        
039000 3000-RESUME-EXPOSICION.                                                  
039100*                                                                         
039200     CALL 'CN9C0400' USING CNEC0400                                       
039300     .                                                                    
039400*                                                                         
039500******************************************************************        
039600*.PN 4000-IMPRIME-REPORTE: ARMA LA COMMAREA DEL REPORTE CON LA            
039700*    ESTADISTICA DE ESTE PROGRAMA Y LOS TOTALES DE CN9C0400, Y            
039800*    LLAMA AL IMPRESOR DEL REPORTE RESUMEN.                               
039900******************************************************************        
040000 4000-IMPRIME-REPORTE.                                                    
040100*                                                                         
040200     MOVE CN100-EST-TOTAL-EVENTOS TO E500-TOTAL-EVENTOS                   
040300     MOVE CN100-EST-BANDA-4-5     TO E500-TOTAL-BANDA-4-5                 
040400     MOVE CN100-EST-BANDA-5-6     TO E500-TOTAL-BANDA-5-6                 
040500     MOVE CN100-EST-BANDA-6-MAS   TO E500-TOTAL-BANDA-6-MAS               
040600     MOVE E400-TRATADOS-EN-RIESGO TO E500-TRATADOS-EN-RIESGO              
040700     MOVE E400-TOTAL-EXPOSICION   TO E500-TOTAL-EXPOSICION                
040800     MOVE E400-TOTAL-REGIONES     TO E500-TOTAL-REGIONES                  
040900     MOVE E400-TOTAL-ALERTAS      TO E500-TOTAL-ALERTAS                   
041000*                                                                         
041100     CALL 'CN9C0500' USING CNEC0500                                       
041200     .                                                                    
041300*                                                                         
041400******************************************************************        
041500*.PN 5000-FIN-PROCESO: CIERRA LOS ARCHIVOS DE ESTA CORRIDA Y              
041600*    DEJA TRAZA DE LA ESTADISTICA FINAL EN MODO DE PRUEBA.                
041700******************************************************************        
041800 5000-FIN-PROCESO.                                                        
041900*                                                                         
042000     IF CN100-ST-TRATADOS-OK OR CN100-ST-TRATADOS-FIN                     
042100        CLOSE CN100-F-TRATADOS                                            
042200     END-IF                                                               
042300*                                                                         
042400     IF CN100-ST-SISMOS-OK OR CN100-ST-SISMOS-FIN                         
042500        CLOSE CN100-F-SISMOS                                              
042600     END-IF                                                               
042700*                                                                         
042800     IF CN100-ST-ALERTAS-OK                                               
042900        CLOSE CN100-F-ALERTAS                                             
043000     END-IF                                                               
043100*                                                                         
043200     IF CN100-TRATADOS-DESCARTADOS > ZERO                                 
043300        DISPLAY 'CN9C0100 AVISO TRATADOS DESCARTADOS = '                  
043400                CN100-TRATADOS-DESCARTADOS                                
043500     END-IF                                                               
043600*                                                                         
043700     IF CN-MODO-PRUEBA                                                    
043800        DISPLAY 'CN9C0100 TRAZA TOTAL EVENTOS      = '                    
043900                CN100-EST-TOTAL-EVENTOS                                   
044000        DISPLAY 'CN9C0100 TRAZA TRATADOS CARGADOS  = '                    
044100                WC100-TR-COUNT                                            
044200        DISPLAY 'CN9C0100 TRAZA ESTADISTICA (DUMP) = '                    
044300                CN100-EST-DUMP                                            
044400*@CN00041.I                                                               
044500        DISPLAY 'CN9C0100 TRAZA SECUENCIAL DE LOTE = '                    
044600                CN100-LOTE-SEC-R                                          
044700*@CN00041.F                                                               
044800     END-IF                                                               
044900     .                                                                    
