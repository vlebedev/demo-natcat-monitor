000100******************************************************************        
000200* CNWC0300:  TABLAS DE RESUMEN (TRATADOS VISTOS Y REGIONES)    *          
000300*            Y BANDERAS DE CORRIDA DEL MONITOR CATNAT          *          
000400******************************************************************        
000500*                     MODIFICATIONS LOG                          *        
000600******************************************************************        
000700*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000800*     ---------- ------- ---------- --------------------------- *         
000900*     @CN00013   RHM     1994-06-06 VERSION INICIAL              *        
001000******************************************************************        
001100* WC300-TRATADOS-VISTOS   TRATADOS DISTINTOS, EN ORDEN DE        *        
001200*                         PRIMERA APARICION (LA LISTA DE         *        
001300*                         TRATADOS AFECTADOS SALE DE AQUI).      *        
001400* WC300-REGIONES          ACUMULADOR DE EXPOSICION POR REGION,   *        
001500*                         EN ORDEN DE PRIMERA APARICION.         *        
001600* WC300-SW-RUN            BANDERAS DE CONTROL DE LA CORRIDA.              
001700******************************************************************        
001800 01  CNWC0300.                                                            
001900     05  WC300-TRV-COUNT             PIC S9(04) COMP VALUE ZERO.          
002000     05  WC300-TRATADOS-VISTOS OCCURS 500 TIMES                           
002100                                INDEXED BY WC300-TRV-IDX.                 
002200         10  WC300-TRV-ID            PIC X(08).                           
002300         10  WC300-TRV-NOMBRE        PIC X(30).                           
002400         10  WC300-TRV-LIMITE        PIC 9(12).                           
002500*                                                                         
002600     05  WC300-REG-COUNT             PIC S9(04) COMP VALUE ZERO.          
002700     05  WC300-REGIONES OCCURS 200 TIMES                                  
002800                        INDEXED BY WC300-REG-IDX.                         
002900         10  WC300-REG-ENTRADA.                                           
003000             15  WC300-REG-CODIGO     PIC X(08).                          
003100             15  WC300-REG-EXPOSICION PIC 9(13).                          
003200*@CN00013.I                                                       @CN00013
003300*        VISTA ALTERNA DEL RENGLON DE REGION PARA EL REPORTE      @CN00013
003400*        IMPRESO (SIN RECALCULAR, SOLO REACOMODA LOS BYTES).      @CN00013
003500         10  WC300-REG-ENTRADA-R REDEFINES WC300-REG-ENTRADA      @CN00013
003600                                 PIC X(21).                       @CN00013
003700*@CN00013.F                                                       @CN00013
003800*                                                                         
003900     05  WC300-SW-RUN.                                                    
004000         10  WC300-SW-FIN-TRATADOS   PIC X(01) VALUE 'N'.                 
004100             88  WC300-FIN-TRATADOS-SI      VALUE 'S'.                    
004200             88  WC300-FIN-TRATADOS-NO      VALUE 'N'.                    
004300         10  WC300-SW-FIN-SISMOS     PIC X(01) VALUE 'N'.                 
004400             88  WC300-FIN-SISMOS-SI        VALUE 'S'.                    
004500             88  WC300-FIN-SISMOS-NO        VALUE 'N'.                    
004600         10  WC300-SW-FIN-ALERTAS    PIC X(01) VALUE 'N'.                 
004700             88  WC300-FIN-ALERTAS-SI       VALUE 'S'.                    
004800             88  WC300-FIN-ALERTAS-NO       VALUE 'N'.                    
004900         10  WC300-SW-TRATADO-VISTO  PIC X(01) VALUE 'N'.                 
005000             88  WC300-TRATADO-VISTO-SI     VALUE 'S'.                    
005100             88  WC300-TRATADO-VISTO-NO     VALUE 'N'.                    
005200     05  FILLER                      PIC X(01).                           
