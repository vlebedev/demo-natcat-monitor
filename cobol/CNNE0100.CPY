000100******************************************************************        
000200* CNNE0100:  TRATADOS DE REASEGURO - LAYOUT DE ENTRADA (FIJO)    *        
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00001   RHM     1994-06-02 VERSION INICIAL - MIGRACION *         
000900*                                   DEL MAESTRO DE TRATADOS     *         
001000*                                   CATNAT DESDE CINTA A DISCO  *         
001100*     @CN00014   LQT     1999-02-19 AMPLIA TR-LIMIT-USD A 12    *         
001200*                                   POSICIONES (Y2K / MONTOS)   *         
001300******************************************************************        
001400* CNNE0100       MAESTRO DE TRATADOS - REGISTRO DE ENTRADA.      *        
001500* TR-ID          IDENTIFICADOR DEL TRATADO (LLAVE UNICA).        *        
001600* TR-NAME        NOMBRE DEL TRATADO.                             *        
001700* TR-PERIL       CODIGO DE PELIGRO CUBIERTO (EJ. 'EQ  ').        *        
001800* TR-REGION      CODIGO DE REGION DE LA ZONA (EJ. 'US-CA  ').    *        
001900* TR-LATITUDE    LATITUD DEL CENTRO DE LA ZONA, GRADOS.          *        
002000* TR-LONGITUDE   LONGITUD DEL CENTRO DE LA ZONA, GRADOS.         *        
002100* TR-RADIUS-KM   RADIO DE LA ZONA DE COBERTURA, KM.              *        
002200* TR-LIMIT-USD   LIMITE DEL TRATADO, DOLARES ENTEROS.            *        
002300*                                                                *        
002400*                     LRECL = 100                                *        
002500******************************************************************        
002600 01  CNNE0100.                                                            
002700     05  TR-ID                       PIC X(08).                           
002800     05  TR-NAME                     PIC X(30).                           
002900     05  TR-PERIL                    PIC X(04).                           
003000     05  TR-REGION                   PIC X(08).                           
003100     05  TR-ZONA-CENTRO.                                                  
003200         10  TR-LATITUDE             PIC S9(02)V9(04).                    
003300         10  TR-LONGITUDE            PIC S9(03)V9(04).                    
003400*@CN00001.I                                                       @CN00001
003500*        VISTA ALTERNA DEL CENTRO DE LA ZONA PARA TRAZA/DUMP DE   @CN00001
003600*        ERRORES DE CARGA - NO SE CALCULA NADA SOBRE ELLA.        @CN00001
003700     05  TR-ZONA-CENTRO-R REDEFINES TR-ZONA-CENTRO.               @CN00001
003800         10  TR-LATITUDE-R           PIC X(06).                   @CN00001
003900         10  TR-LONGITUDE-R          PIC X(07).                   @CN00001
004000*@CN00001.F                                                       @CN00001
004100     05  TR-RADIUS-KM                PIC 9(05)V9(02).                     
004200     05  TR-LIMIT-USD                PIC 9(12).                   @CN00014
004300     05  FILLER                      PIC X(18).                           
