000100* CN9C0200: CALCULO DE DISTANCIA GEODESICA (HAVERSINE)           *        
000200******************************************************************        
000300*                  IDENTIFICATION DIVISION                       *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600*                                                                         
000700 PROGRAM-ID.    CN9C0200.                                                 
000800*                                                                         
000900 AUTHOR.        R HERRERA MUNOZ.                                          
001000*                                                                         
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION - DIV. CATNAT.            
001200*                                                                         
001300 DATE-WRITTEN.  1994-06-10.                                               
001400*                                                                         
001500 DATE-COMPILED.                                                           
001600*                                                                         
001700 SECURITY.      CONFIDENCIAL - USO INTERNO ALNOVA.                        
001800*                                                                         
001900******************************************************************        
002000*                     MODIFICATIONS LOG                          *        
002100******************************************************************        
002200*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
002300*     ---------- ------- ---------- --------------------------- *         
002400*     @CN00015   RHM     1994-06-10 VERSION INICIAL. CALCULA LA *         
002500*                                   DISTANCIA ORTODROMICA ENTRE *         
002600*                                   EPICENTRO Y CENTRO DE ZONA  *         
002700*                                   SIN FUNCIONES INTRINSECAS,  *         
002800*                                   POR SERIES Y NEWTON-RAPHSON.*         
002900*     @CN00021   LQT     1996-02-08 SE AUMENTA A 14 TERMINOS LA *         
003000*                                   SERIE DE SENO/COSENO; CON   *         
003100*                                   12 SE VIO ERROR DE REDONDEO *         
003200*                                   EN DISTANCIAS ANTIPODALES.  *         
003300*     @CN00029   ARHA    1998-11-30 REVISION Y2K: DATE-COMPILED *         
003400*                                   NO ALMACENA SIGLO; SE AGREGA*         
003500*                                   BANDERA DE MODO PRUEBA PARA *         
003600*                                   TRAZAR SIN AFECTAR PRODUCCIO*         
003700*     @CN00033   JVR     2003-07-21 SE CORRIGE TOLERANCIA DE LA *         
003800*                                   RAIZ PARA DISTANCIA CERO    *         
003900*                                   ENTRE PUNTOS IDENTICOS.     *         
004000*     @CN00039   JVR     2005-11-21 SE AGREGA AUTOPRUEBA DE LA  *         
004100*                                   FORMULA (NY-LONDRES,        *         
004200*                                   TOKIO-LOS ANGELES Y PUNTOS  *         
004300*                                   IDENTICOS) BAJO MODO PRUEBA *         
004400*                                   (UPSI-0), PARA VERIFICAR LA *         
004500*                                   FORMULA SIN DEPENDER DEL     *        
004600*                                   REPORTE RESUMEN.            *         
004700*     @CN00044   JVR     2006-02-20 SE AGREGA CONTADOR DE       *         
004800*                                   LLAMADAS (77) CON VISTA DE  *         
004900*                                   VOLCADO, Y SE REESTRUCTURA  *         
005000*                                   1000-INICIO CON GO TO/PERFORM*        
005100*                                   THRU PARA DESVIAR A LA       *        
005200*                                   AUTOPRUEBA SIN ANIDAR IFS.   *        
005300******************************************************************        
005400*                     ENVIRONMENT DIVISION                       *        
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800 CONFIGURATION SECTION.                                                   
005900*                                                                         
006000 SOURCE-COMPUTER. IBM-4381.                                               
006100*                                                                         
006200 OBJECT-COMPUTER. IBM-4381.                                               
006300*                                                                         
006400 SPECIAL-NAMES.                                                           
006500*                                                                         
006600     UPSI-0 ON  STATUS IS CN-MODO-PRUEBA                                  
006700            OFF STATUS IS CN-MODO-PRODUCCION.                             
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100*                                                                         
007200******************************************************************        
007300*                       DATA DIVISION                            *        
007400******************************************************************        
007500 DATA DIVISION.                                                           
007600*                                                                         
007700******************************************************************        
007800*                       FILE SECTION                             *        
007900******************************************************************        
008000 FILE SECTION.                                                            
008100*                                                                         
008200******************************************************************        
008300*                  WORKING-STORAGE SECTION                       *        
008400******************************************************************        
008500 WORKING-STORAGE SECTION.                                                 
008600*                                                                         
008700 01  CN-CONSTANTES.                                                       
008800     05  CN-RADIO-TIERRA          PIC 9(05)V9(04) COMP-3                  
008900                                   VALUE 6371.0000.                       
009000     05  CN-GR-A-RAD              PIC 9(01)V9(16) COMP-3                  
009100                                   VALUE 0.0174532925199433.              
009200     05  CN-CERO                  PIC S9(01) COMP-3 VALUE 0.              
009300     05  CN-UNO                   PIC S9(01) COMP-3 VALUE 1.              
009400     05  CN-DOS                   PIC S9(01) COMP-3 VALUE 2.              
009500     05  CN-TOLERANCIA            PIC 9(01)V9(10) COMP-3          @CN00033
009600                                   VALUE 0.0000000001.                    
009700     05  CN-MAX-ITERA             PIC S9(03) COMP VALUE 40.               
009800     05  CN-MAX-TERMINOS          PIC S9(03) COMP VALUE 14.               
009900     05  FILLER                   PIC X(01).                              
010000*                                                                         
010100 01  CN-ANGULOS.                                                          
010200     05  CN-FI-1                  PIC S9(03)V9(12) COMP-3.                
010300     05  CN-FI-2                  PIC S9(03)V9(12) COMP-3.                
010400     05  CN-DELTA-FI              PIC S9(03)V9(12) COMP-3.                
010500     05  CN-DELTA-LAMBDA          PIC S9(03)V9(12) COMP-3.                
010600     05  CN-A-HAVERSINE           PIC S9(03)V9(12) COMP-3.                
010700     05  CN-C-HAVERSINE           PIC S9(03)V9(12) COMP-3.                
010800     05  CN-SENO-1                PIC S9(03)V9(12) COMP-3.                
010900     05  CN-SENO-2                PIC S9(03)V9(12) COMP-3.                
011000     05  CN-COSENO-1              PIC S9(03)V9(12) COMP-3.                
011100     05  CN-COSENO-2              PIC S9(03)V9(12) COMP-3.                
011200     05  FILLER                   PIC X(01).                              
011300*                                                                         
011400*    AREA DE TRABAJO DE LAS SERIES DE SENO Y COSENO (2110/2120)           
011500*    SE REUTILIZA PARA CADA LLAMADA, NO HAY RECURSIVIDAD.                 
011600 01  CN-SERIE-WORK.                                                       
011700     05  CN-SW-X                  PIC S9(03)V9(12) COMP-3.                
011800     05  CN-SW-X2                 PIC S9(03)V9(12) COMP-3.                
011900     05  CN-SW-TERMINO            PIC S9(03)V9(12) COMP-3.                
012000*@CN00029.I                                                       @CN00029
012100*        VISTA ALTERNA DEL ULTIMO TERMINO DE SERIE CALCULADO,     @CN00029
012200*        PARA EL VOLCADO DE TRAZA EN MODO PRUEBA (UPSI-0).        @CN00029
012300     05  CN-SW-TERMINO-R REDEFINES CN-SW-TERMINO                  @CN00029
012400                                   PIC X(08).                     @CN00029
012500*@CN00029.F                                                       @CN00029
012600     05  CN-SW-SUMA               PIC S9(03)V9(12) COMP-3.                
012700     05  CN-SW-N                  PIC S9(03) COMP.                        
012800     05  CN-SW-RESULTADO          PIC S9(03)V9(12) COMP-3.                
012900     05  FILLER                   PIC X(01).                              
013000*                                                                         
013100*    AREA DE TRABAJO DE LA RAIZ CUADRADA POR NEWTON-RAPHSON (2130)        
013200 01  CN-RAIZ-WORK.                                                        
013300     05  CN-RW-X                  PIC S9(03)V9(12) COMP-3.                
013400     05  CN-RW-APROX              PIC S9(03)V9(12) COMP-3.                
013500     05  CN-RW-APROX-ANT          PIC S9(03)V9(12) COMP-3.                
013600     05  CN-RW-DIFERENCIA         PIC S9(03)V9(12) COMP-3.                
013700     05  CN-RW-ITER               PIC S9(03) COMP.                        
013800     05  FILLER                   PIC X(01).                              
013900*                                                                         
014000*    AREA DE TRABAJO DEL ARCOSENO POR NEWTON-RAPHSON (2140)               
014100*    (ARCOSENO = ARCO SENO, FUNCION INVERSA DEL SENO)                     
014200 01  CN-ARCOSENO-WORK.                                                    
014300     05  CN-AW-X                  PIC S9(03)V9(12) COMP-3.                
014400     05  CN-AW-Y                  PIC S9(03)V9(12) COMP-3.                
014500     05  CN-AW-SENO-Y             PIC S9(03)V9(12) COMP-3.                
014600     05  CN-AW-COSENO-Y           PIC S9(03)V9(12) COMP-3.                
014700     05  CN-AW-DIFERENCIA         PIC S9(03)V9(12) COMP-3.                
014800*@CN00029.I                                                       @CN00029
014900*        VISTA ALTERNA DE LA DIFERENCIA DE NEWTON DEL ARCOSENO,   @CN00029
015000*        PARA EL VOLCADO DE TRAZA EN MODO PRUEBA (UPSI-0).        @CN00029
015100     05  CN-AW-DIFERENCIA-R REDEFINES CN-AW-DIFERENCIA            @CN00029
015200                                   PIC X(08).                     @CN00029
015300*@CN00029.F                                                       @CN00029
015400     05  CN-AW-ITER               PIC S9(03) COMP.                        
015500     05  FILLER                   PIC X(01).                              
015600*                                                                         
015700 01  CN-TRAZA.                                                            
015800     05  CN-TRAZA-VALOR           PIC S9(03)V9(12) COMP-3.                
015900*@CN00029.I                                                       @CN00029
016000     05  CN-TRAZA-VALOR-R REDEFINES CN-TRAZA-VALOR                @CN00029
016100                                   PIC X(08).                     @CN00029
016200*@CN00029.F                                                       @CN00029
016300     05  FILLER                   PIC X(01).                              
016400*                                                                         
016500*@CN00044.I                                                       @CN00044
016600*    CONTADOR DE LLAMADAS A ESTE PROGRAMA EN LA CORRIDA ACTUAL,   @CN00044
016700*    PARA TRAZA DE VOLUMEN EN MODO PRUEBA (UPSI-0).               @CN00044
016800 77  CN200-CALC-SEC           PIC S9(04) COMP VALUE ZERO.         @CN00044
016900 77  CN200-CALC-SEC-R REDEFINES CN200-CALC-SEC PIC X(02).         @CN00044
017000*@CN00044.F                                                       @CN00044
017100*                                                                         
017200*@CN00039.I                                                       @CN00039
017300*    CASOS DE AUTOPRUEBA DE LA FORMULA DE HAVERSINE, CORRIDOS UNA @CN00039
017400*    SOLA VEZ AL ARRANCAR EN MODO PRUEBA (UPSI-0). LAS COORDENADAS@CN00039
017500*    REALES DE LA LLAMADA EN CURSO SE SALVAN Y SE RESTAURAN.      @CN00039
017600 01  CN-AUTOPRUEBA.                                               @CN00039
017700     05  CN-AP-SW-HECHA           PIC X(01) VALUE 'N'.            @CN00039
017800         88  CN-AP-HECHA-SI           VALUE 'S'.                  @CN00039
017900         88  CN-AP-HECHA-NO           VALUE 'N'.                  @CN00039
018000     05  CN-AP-SALVA-PUNTO1-LAT   PIC S9(02)V9(04).               @CN00039
018100     05  CN-AP-SALVA-PUNTO1-LON   PIC S9(03)V9(04).               @CN00039
018200     05  CN-AP-SALVA-PUNTO2-LAT   PIC S9(02)V9(04).               @CN00039
018300     05  CN-AP-SALVA-PUNTO2-LON   PIC S9(03)V9(04).               @CN00039
018400     05  CN-AP-NY-LAT             PIC S9(02)V9(04) VALUE 40.7128. @CN00039
018500     05  CN-AP-NY-LON             PIC S9(03)V9(04) VALUE -74.0060.@CN00039
018600     05  CN-AP-LON-LAT            PIC S9(02)V9(04) VALUE 51.5074. @CN00039
018700     05  CN-AP-LON-LON            PIC S9(03)V9(04) VALUE -0.1278. @CN00039
018800     05  CN-AP-TOK-LAT            PIC S9(02)V9(04) VALUE 35.6762. @CN00039
018900     05  CN-AP-TOK-LON            PIC S9(03)V9(04) VALUE 139.6503.@CN00039
019000     05  CN-AP-LA-LAT             PIC S9(02)V9(04) VALUE 34.0522. @CN00039
019100     05  CN-AP-LA-LON            PIC S9(03)V9(04) VALUE -118.2437.@CN00039
019200     05  CN-AP-MIN-NY-LON         PIC 9(05)V9(02) VALUE 5560.00.  @CN00039
019300     05  CN-AP-MAX-NY-LON         PIC 9(05)V9(02) VALUE 5580.00.  @CN00039
019400     05  CN-AP-MIN-TOK-LA         PIC 9(05)V9(02) VALUE 8800.00.  @CN00039
019500     05  CN-AP-MAX-TOK-LA         PIC 9(05)V9(02) VALUE 8850.00.  @CN00039
019600     05  FILLER                   PIC X(01).                      @CN00039
019700*@CN00039.F                                                       @CN00039
019800*                                                                         
019900******************************************************************        
020000*                      LINKAGE SECTION                           *        
020100******************************************************************        
020200 LINKAGE SECTION.                                                         
020300*                                                                         
020400     COPY CNEC0200.                                                       
020500*                                                                         
020600******************************************************************        
020700*                       PROCEDURE DIVISION                       *        
020800******************************************************************        
020900 PROCEDURE DIVISION USING CNEC0200.                                       
021000*                                                                         
021100     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT                    @CN00044
021200*                                                                         
021300     PERFORM 2000-PROCESO                                                 
021400*                                                                         
021500     PERFORM 3000-FIN-PROCESO.                                            
021600*                                                                         
021700******************************************************************        
021800*.PN 1000-INICIO.                                                *        
021900******************************************************************        
022000 1000-INICIO.                                                             
022100*                                                                         
022200     MOVE '00'  TO E200-COD-RETURN                                        
022300     MOVE ZERO  TO E200-DISTANCE-KM                                       
022400                   E200-DISTANCE-KM-R2                                    
022500     ADD 1 TO CN200-CALC-SEC                                      @CN00044
022600*@CN00044.I                                                       @CN00044
022700     IF CN-MODO-PRUEBA AND CN-AP-HECHA-NO                         @CN00044
022800        GO TO 1000-EJECUTA-AUTOPRUEBA                             @CN00044
022900     END-IF                                                       @CN00044
023000     GO TO 1000-INICIO-EXIT                                       @CN00044
023100     .                                                            @CN00044
023200*                                                                 @CN00044
023300 1000-EJECUTA-AUTOPRUEBA.                                         @CN00044
023400*                                                                 @CN00044
023500     PERFORM 9000-AUTOPRUEBA-HAVERSINE                            @CN00044
023600         THRU 9000-AUTOPRUEBA-HAVERSINE-EXIT                      @CN00044
023700     .                                                            @CN00044
023800*@CN00044.F                                                       @CN00044
023900*                                                                         
024000 1000-INICIO-EXIT.                                                        
024100*                                                                         
024200     EXIT.                                                                
024300*                                                                         
024400******************************************************************        
024500*.PN 2000-PROCESO.                                                        
024600******************************************************************        
024700 2000-PROCESO.                                                            
024800*                                                                         
024900     PERFORM 2100-CALCULA-HAVERSINE                                       
025000*                                                                         
025100     PERFORM 2200-REDONDEA-DISTANCIA                                      
025200     .                                                                    
025300*                                                                         
025400******************************************************************        
025500*.PN 2100-CALCULA-HAVERSINE: IMPLEMENTA LA FORMULA DEL ENUNCIADO.*        
025600******************************************************************        
025700 2100-CALCULA-HAVERSINE.                                                  
025800*                                                                         
025900     COMPUTE CN-FI-1 = E200-PUNTO1-LAT * CN-GR-A-RAD                      
026000     COMPUTE CN-FI-2 = E200-PUNTO2-LAT * CN-GR-A-RAD                      
026100     COMPUTE CN-DELTA-FI =                                                
026200         (E200-PUNTO2-LAT - E200-PUNTO1-LAT) * CN-GR-A-RAD                
026300     COMPUTE CN-DELTA-LAMBDA =                                            
026400         (E200-PUNTO2-LON - E200-PUNTO1-LON) * CN-GR-A-RAD                
026500*                                                                         
026600     COMPUTE CN-SW-X = CN-DELTA-FI / CN-DOS                               
026700     PERFORM 2110-CALCULA-SENO                                            
026800     MOVE CN-SW-RESULTADO TO CN-SENO-1                                    
026900*                                                                         
027000     COMPUTE CN-SW-X = CN-DELTA-LAMBDA / CN-DOS                           
027100     PERFORM 2110-CALCULA-SENO                                            
027200     MOVE CN-SW-RESULTADO TO CN-SENO-2                                    
027300*                                                                         
027400     MOVE CN-FI-1 TO CN-SW-X                                              
027500     PERFORM 2120-CALCULA-COSENO                                          
027600     MOVE CN-SW-RESULTADO TO CN-COSENO-1                                  
027700*                                                                         
027800     MOVE CN-FI-2 TO CN-SW-X                                              
027900     PERFORM 2120-CALCULA-COSENO                                          
028000     MOVE CN-SW-RESULTADO TO CN-COSENO-2                                  
028100*                                                                         
028200     COMPUTE CN-A-HAVERSINE =                                             
028300         (CN-SENO-1 * CN-SENO-1) +                                        
028400         (CN-COSENO-1 * CN-COSENO-2 * CN-SENO-2 * CN-SENO-2)              
028500*                                                                         
028600     MOVE CN-A-HAVERSINE TO CN-RW-X                                       
028700     PERFORM 2130-CALCULA-RAIZ                                            
028800     IF CN-RW-APROX > CN-UNO                                              
028900        MOVE CN-UNO TO CN-RW-APROX                                        
029000     END-IF                                                               
029100*                                                                         
029200     MOVE CN-RW-APROX TO CN-AW-X                                          
029300     PERFORM 2140-CALCULA-ARCOSENO                                        
029400*                                                                         
029500     COMPUTE CN-C-HAVERSINE = CN-DOS * CN-AW-Y                            
029600     COMPUTE E200-DISTANCE-KM =                                           
029700         CN-RADIO-TIERRA * CN-C-HAVERSINE                                 
029800     .                                                                    
029900*                                                                         
030000******************************************************************        
030100*.PN 2110-CALCULA-SENO: SENO POR SERIE DE TAYLOR. CN-SW-X TRAE   *        
030200*    EL ANGULO EN RADIANES; CN-SW-RESULTADO REGRESA EL SENO.     *        
030300******************************************************************        
030400 2110-CALCULA-SENO.                                                       
030500*                                                                         
030600     COMPUTE CN-SW-X2 = CN-SW-X * CN-SW-X                                 
030700     MOVE CN-SW-X TO CN-SW-TERMINO                                        
030800     MOVE CN-SW-X TO CN-SW-SUMA                                           
030900*                                                                         
031000     PERFORM 2111-TERMINO-SENO                                            
031100         VARYING CN-SW-N FROM 1 BY 1                                      
031200         UNTIL CN-SW-N > CN-MAX-TERMINOS                                  
031300*                                                                         
031400     MOVE CN-SW-SUMA TO CN-SW-RESULTADO                                   
031500     .                                                                    
031600*                                                                         
031700******************************************************************        
031800*.PN 2111-TERMINO-SENO: UN TERMINO DE LA SERIE DE SENO.          *        
031900******************************************************************        
032000 2111-TERMINO-SENO.                                                       
032100*                                                                         
032200     COMPUTE CN-SW-TERMINO ROUNDED =                                      
032300         (CN-SW-TERMINO * (CN-SW-X2 * -1)) /                              
032400         ((2 * CN-SW-N) * ((2 * CN-SW-N) + 1))                            
032500*                                                                         
032600     ADD CN-SW-TERMINO TO CN-SW-SUMA                                      
032700     .                                                                    
032800*                                                                         
032900******************************************************************        
033000*.PN 2120-CALCULA-COSENO: COSENO POR SERIE DE TAYLOR. CN-SW-X    *        
033100*    TRAE EL ANGULO EN RADIANES; REGRESA EN CN-SW-RESULTADO.     *        
033200******************************************************************        
033300 2120-CALCULA-COSENO.                                                     
033400*                                                                         
033500     COMPUTE CN-SW-X2 = CN-SW-X * CN-SW-X                                 
033600     MOVE CN-UNO TO CN-SW-TERMINO                                         
033700     MOVE CN-UNO TO CN-SW-SUMA                                            
033800*                                                                         
033900     PERFORM 2121-TERMINO-COSENO                                          
034000         VARYING CN-SW-N FROM 1 BY 1                                      
034100         UNTIL CN-SW-N > CN-MAX-TERMINOS                                  
034200*                                                                         
034300     MOVE CN-SW-SUMA TO CN-SW-RESULTADO                                   
034400     .                                                                    
034500*                                                                         
034600******************************************************************        
034700*.PN 2121-TERMINO-COSENO: UN TERMINO DE LA SERIE DE COSENO.      *        
034800******************************************************************        
034900 2121-TERMINO-COSENO.                                                     
035000*                                                                         
035100     COMPUTE CN-SW-TERMINO ROUNDED =                                      
035200         (CN-SW-TERMINO * (CN-SW-X2 * -1)) /                              
035300         (((2 * CN-SW-N) - 1) * (2 * CN-SW-N))                            
035400*                                                                         
035500     ADD CN-SW-TERMINO TO CN-SW-SUMA                                      
035600     .                                                                    
035700*                                                                         
035800******************************************************************        
035900*.PN 2130-CALCULA-RAIZ: RAIZ CUADRADA POR NEWTON-RAPHSON.        *        
036000*    CN-RW-X TRAE EL RADICANDO; CN-RW-APROX REGRESA LA RAIZ.     *        
036100******************************************************************        
036200 2130-CALCULA-RAIZ.                                                       
036300*                                                                         
036400     IF CN-RW-X NOT > CN-CERO                                             
036500        MOVE CN-CERO TO CN-RW-APROX                                       
036600     ELSE                                                                 
036700        MOVE CN-RW-X TO CN-RW-APROX                                       
036800*                                                                         
036900        PERFORM 2131-ITERA-RAIZ                                           
037000            VARYING CN-RW-ITER FROM 1 BY 1                                
037100            UNTIL CN-RW-ITER > CN-MAX-ITERA                               
037200     END-IF                                                               
037300     .                                                                    
037400*                                                                         
037500******************************************************************        
037600*.PN 2131-ITERA-RAIZ: UNA ITERACION DE NEWTON-RAPHSON PARA LA    *        
037700*    RAIZ. FUERZA LA SALIDA DEL PERFORM CUANDO YA CONVERGIO.     *        
037800******************************************************************        
037900 2131-ITERA-RAIZ.                                                         
038000*                                                                         
038100     MOVE CN-RW-APROX TO CN-RW-APROX-ANT                                  
038200     COMPUTE CN-RW-APROX ROUNDED =                                        
038300         (CN-RW-APROX-ANT + (CN-RW-X / CN-RW-APROX-ANT)) / CN-DOS         
038400     COMPUTE CN-RW-DIFERENCIA = CN-RW-APROX - CN-RW-APROX-ANT             
038500*                                                                         
038600     IF CN-RW-DIFERENCIA < CN-CERO                                        
038700        COMPUTE CN-RW-DIFERENCIA = CN-RW-DIFERENCIA * -1                  
038800     END-IF                                                               
038900*                                                                         
039000     IF CN-RW-DIFERENCIA < CN-TOLERANCIA                                  
039100        MOVE CN-MAX-ITERA TO CN-RW-ITER                                   
039200     END-IF                                                               
039300     .                                                                    
039400*                                                                         
039500******************************************************************        
039600*.PN 2140-CALCULA-ARCOSENO: ARCO SENO POR NEWTON-RAPHSON SOBRE   *        
039700*    EL SENO (2110/2120). CN-AW-X TRAE EL VALOR (0 A 1); REGRESA *        
039800*    EL ANGULO EN RADIANES EN CN-AW-Y.                           *        
039900******************************************************************        
040000 2140-CALCULA-ARCOSENO.                                                   
040100*                                                                         
040200     MOVE CN-AW-X TO CN-AW-Y                                              
040300*                                                                         
040400     PERFORM 2141-ITERA-ARCOSENO                                          
040500         VARYING CN-AW-ITER FROM 1 BY 1                                   
040600         UNTIL CN-AW-ITER > CN-MAX-ITERA                                  
040700     .                                                                    
040800*                                                                         
040900******************************************************************        
041000*.PN 2141-ITERA-ARCOSENO: UNA ITERACION DE NEWTON SOBRE EL SENO. *        
041100******************************************************************        
041200 2141-ITERA-ARCOSENO.                                                     
041300*                                                                         
041400     MOVE CN-AW-Y TO CN-SW-X                                              
041500     PERFORM 2110-CALCULA-SENO                                            
041600     MOVE CN-SW-RESULTADO TO CN-AW-SENO-Y                                 
041700*                                                                         
041800     MOVE CN-AW-Y TO CN-SW-X                                              
041900     PERFORM 2120-CALCULA-COSENO                                          
042000     MOVE CN-SW-RESULTADO TO CN-AW-COSENO-Y                               
042100*                                                                         
042200     IF CN-AW-COSENO-Y = CN-CERO                                          
042300        MOVE CN-MAX-ITERA TO CN-AW-ITER                                   
042400     ELSE                                                                 
042500        COMPUTE CN-AW-DIFERENCIA =                                        
042600            (CN-AW-SENO-Y - CN-AW-X) / CN-AW-COSENO-Y                     
042700        COMPUTE CN-AW-Y = CN-AW-Y - CN-AW-DIFERENCIA                      
042800*                                                                         
042900        IF CN-AW-DIFERENCIA < CN-CERO                                     
043000           COMPUTE CN-AW-DIFERENCIA = CN-AW-DIFERENCIA * -1               
043100        END-IF                                                            
043200*                                                                         
043300        IF CN-AW-DIFERENCIA < CN-TOLERANCIA                               
043400           MOVE CN-MAX-ITERA TO CN-AW-ITER                                
043500        END-IF                                                            
043600     END-IF                                                               
043700     .                                                                    
043800*                                                                         
043900******************************************************************        
044000*.PN 2200-REDONDEA-DISTANCIA: REDONDEA A 2 DECIMALES (MITAD      *        
044100*    HACIA ARRIBA). EL VALOR CRUDO NO SE ALTERA - SE USA TAL     *        
044200*    CUAL PARA LA PRUEBA DE RADIO EN CN9C0300.                   *        
044300******************************************************************        
044400 2200-REDONDEA-DISTANCIA.                                                 
044500*                                                                         
044600     COMPUTE E200-DISTANCE-KM-R2 ROUNDED = E200-DISTANCE-KM               
044700     .                                                                    
044800*                                                                         
044900******************************************************************        
045000*.PN 3000-FIN-PROCESO.                                           *        
045100******************************************************************        
045200 3000-FIN-PROCESO.                                                        
045300*                                                                         
045400     IF CN-MODO-PRUEBA                                                    
045500        MOVE E200-DISTANCE-KM      TO CN-TRAZA-VALOR                      
045600        DISPLAY 'CN9C0200 TRAZA DISTANCIA CRUDA = '                       
045700                CN-TRAZA-VALOR-R                                          
045800        DISPLAY 'CN9C0200 TRAZA ULTIMO TERMINO   = '                      
045900                CN-SW-TERMINO-R                                           
046000        DISPLAY 'CN9C0200 TRAZA DIFERENCIA ASIN  = '                      
046100                CN-AW-DIFERENCIA-R                                        
046200        DISPLAY 'CN9C0200 TRAZA NUM. LLAMADAS    = '              @CN00044
046300                CN200-CALC-SEC-R                                  @CN00044
046400     END-IF                                                               
046500*                                                                         
046600     GOBACK                                                               
046700     .                                                                    
046800*                                                                         
046900*@CN00039.I                                                               
047000******************************************************************        
047100*.PN 9000-AUTOPRUEBA-HAVERSINE: CORRE LOS 3 CASOS DEL ENUNCIADO  *        
047200*    (NY-LONDRES, TOKIO-LOS ANGELES Y PUNTOS IDENTICOS) Y        *        
047300*    COMPARA CONTRA LA TOLERANCIA ESPERADA, UNA SOLA VEZ POR     *        
047400*    CORRIDA. SALVA Y RESTAURA LAS COORDENADAS DE LA LLAMADA     *        
047500*    REAL EN CURSO PARA NO ALTERAR EL RESULTADO DEL CALLER.      *        
047600******************************************************************        
047700 9000-AUTOPRUEBA-HAVERSINE.                                               
047800*                                                                         
047900     SET CN-AP-HECHA-SI TO TRUE                                           
048000*                                                                         
048100     MOVE E200-PUNTO1-LAT TO CN-AP-SALVA-PUNTO1-LAT                       
048200     MOVE E200-PUNTO1-LON TO CN-AP-SALVA-PUNTO1-LON                       
048300     MOVE E200-PUNTO2-LAT TO CN-AP-SALVA-PUNTO2-LAT                       
048400     MOVE E200-PUNTO2-LON TO CN-AP-SALVA-PUNTO2-LON                       
048500*                                                                         
048600*    CASO 1: NUEVA YORK A LONDRES, ESPERADO ENTRE 5560 Y 5580 KM          
048700     MOVE CN-AP-NY-LAT  TO E200-PUNTO1-LAT                                
048800     MOVE CN-AP-NY-LON  TO E200-PUNTO1-LON                                
048900     MOVE CN-AP-LON-LAT TO E200-PUNTO2-LAT                                
049000     MOVE CN-AP-LON-LON TO E200-PUNTO2-LON                                
049100     PERFORM 2100-CALCULA-HAVERSINE                                       
049200     PERFORM 2200-REDONDEA-DISTANCIA                                      
049300     IF E200-DISTANCE-KM-R2 NOT < CN-AP-MIN-NY-LON                        
049400        AND E200-DISTANCE-KM-R2 NOT > CN-AP-MAX-NY-LON                    
049500        DISPLAY 'CN9C0200 AUTOPRUEBA NY-LONDRES      PASO'                
049600     ELSE                                                                 
049700        DISPLAY 'CN9C0200 AUTOPRUEBA NY-LONDRES      FALLO = '            
049800                E200-DISTANCE-KM-R2                                       
049900     END-IF                                                               
050000*                                                                         
050100*    CASO 2: TOKIO A LOS ANGELES, ESPERADO ENTRE 8800 Y 8850 KM           
050200     MOVE CN-AP-TOK-LAT TO E200-PUNTO1-LAT                                
050300     MOVE CN-AP-TOK-LON TO E200-PUNTO1-LON                                
050400     MOVE CN-AP-LA-LAT  TO E200-PUNTO2-LAT                                
050500     MOVE CN-AP-LA-LON  TO E200-PUNTO2-LON                                
050600     PERFORM 2100-CALCULA-HAVERSINE                                       
050700     PERFORM 2200-REDONDEA-DISTANCIA                                      
050800     IF E200-DISTANCE-KM-R2 NOT < CN-AP-MIN-TOK-LA                        
050900        AND E200-DISTANCE-KM-R2 NOT > CN-AP-MAX-TOK-LA                    
051000        DISPLAY 'CN9C0200 AUTOPRUEBA TOKIO-LOS ANGELES PASO'              
051100     ELSE                                                                 
051200        DISPLAY 'CN9C0200 AUTOPRUEBA TOKIO-LOS ANGELES FALLO = '          
051300                E200-DISTANCE-KM-R2                                       
051400     END-IF                                                               
051500*                                                                         
051600*    CASO 3: PUNTOS IDENTICOS, ESPERADO EXACTAMENTE CERO                  
051700     MOVE CN-AP-NY-LAT TO E200-PUNTO1-LAT E200-PUNTO2-LAT                 
051800     MOVE CN-AP-NY-LON TO E200-PUNTO1-LON E200-PUNTO2-LON                 
051900     PERFORM 2100-CALCULA-HAVERSINE                                       
052000     PERFORM 2200-REDONDEA-DISTANCIA                                      
052100     IF E200-DISTANCE-KM-R2 = ZERO                                        
052200        DISPLAY 'CN9C0200 AUTOPRUEBA PUNTOS IDENTICOS PASO'               
052300     ELSE                                                                 
052400        DISPLAY 'CN9C0200 AUTOPRUEBA PUNTOS IDENTICOS FALLO = '           
052500                E200-DISTANCE-KM-R2                                       
052600     END-IF                                                               
052700*                                                                         
052800     MOVE CN-AP-SALVA-PUNTO1-LAT TO E200-PUNTO1-LAT                       
052900     MOVE CN-AP-SALVA-PUNTO1-LON TO E200-PUNTO1-LON                       
053000     MOVE CN-AP-SALVA-PUNTO2-LAT TO E200-PUNTO2-LAT                       
053100     MOVE CN-AP-SALVA-PUNTO2-LON TO E200-PUNTO2-LON                       
053200     .                                                                    
053300*@CN00039.F                                                               
053400*@CN00044.I                                                       @CN00044
053500 9000-AUTOPRUEBA-HAVERSINE-EXIT.                                  @CN00044
053600*                                                                 @CN00044
053700     EXIT.                                                        @CN00044
053800*@CN00044.F                                                       @CN00044
