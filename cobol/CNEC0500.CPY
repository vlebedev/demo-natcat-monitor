000100******************************************************************        
000200* CNEC0500:  COMMAREA CN9C0500 - IMPRESION DEL REPORTE RESUMEN  *         
000300******************************************************************        
000400*                     MODIFICATIONS LOG                          *        
000500******************************************************************        
000600*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
000700*     ---------- ------- ---------- --------------------------- *         
000800*     @CN00008   RHM     1994-06-04 VERSION INICIAL             *         
000900******************************************************************        
001000*B.IF INPUT                     INPUT FIELDS                    *         
001100*B.IF TOTAL-EVENTOS             TOTAL DE EVENTOS PROCESADOS      *        
001200*B.IF TOTAL-BANDA-4-5           EVENTOS 4.0 <= M < 5.0           *        
001300*B.IF TOTAL-BANDA-5-6           EVENTOS 5.0 <= M < 6.0           *        
001400*B.IF TOTAL-BANDA-6-MAS         EVENTOS M >= 6.0                 *        
001500*B.IF TRATADOS-EN-RIESGO        TRATADOS DISTINTOS AFECTADOS     *        
001600*B.IF TOTAL-EXPOSICION          SUMA DE LIMITES UNICOS, USD      *        
001700*B.IF TOTAL-REGIONES            REGIONES CON EXPOSICION          *        
001800*B.IF TOTAL-ALERTAS             TOTAL DE ALERTAS EN EL FLUJO     *        
001900*B.OF OUTPUT                    OUTPUT FIELDS                    *        
002000*B.OF COD-RETURN                RETURN CODE                      *        
002100*B/OF                           '00' RETURN OK                   *        
002200*B/OF                           '80' ERROR DE IMPRESION          *        
002300******************************************************************        
002400 01  CNEC0500.                                                            
002500     05  E500-ENTRADA.                                                    
002600         10  E500-TOTAL-EVENTOS      PIC S9(07) COMP.                     
002700         10  E500-TOTAL-BANDA-4-5    PIC S9(07) COMP.                     
002800         10  E500-TOTAL-BANDA-5-6    PIC S9(07) COMP.                     
002900         10  E500-TOTAL-BANDA-6-MAS  PIC S9(07) COMP.                     
003000         10  E500-TRATADOS-EN-RIESGO PIC S9(07) COMP.                     
003100         10  E500-TOTAL-EXPOSICION   PIC S9(13)V9(02) COMP-3.             
003200         10  E500-TOTAL-REGIONES     PIC S9(04) COMP.                     
003300         10  E500-TOTAL-ALERTAS      PIC S9(07) COMP.                     
003400     05  E500-SALIDA.                                                     
003500         10  E500-COD-RETURN         PIC X(02).                           
003600     05  FILLER                      PIC X(01).                           
