000100* CN9C0500: IMPRESION DEL REPORTE RESUMEN DE EXPOSICION                   
000200******************************************************************        
000300*                  IDENTIFICATION DIVISION                       *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600*                                                                         
000700 PROGRAM-ID.    CN9C0500.                                                 
000800*                                                                         
000900 AUTHOR.        L QUINTANILLA T.                                          
001000*                                                                         
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION - DIV. CATNAT.            
001200*                                                                         
001300 DATE-WRITTEN.  1994-06-09.                                               
001400*                                                                         
001500 DATE-COMPILED.                                                           
001600*                                                                         
001700 SECURITY.      CONFIDENCIAL - USO INTERNO ALNOVA.                        
001800*                                                                         
001900******************************************************************        
002000*                     MODIFICATIONS LOG                          *        
002100******************************************************************        
002200*     CODE       AUTHOR  DATE       DESCRIPTION                 *         
002300*     ---------- ------- ---------- --------------------------- *         
002400*     @CN00018   LQT     1994-06-09 VERSION INICIAL. RELEE EL    *        
002500*                                   ARCHIVO DE ALERTAS POR       *        
002600*                                   TERCERA VEZ PARA ARMAR EL    *        
002700*                                   REPORTE RESUMEN IMPRESO.     *        
002800*     @CN00024   RHM     1995-09-19 SE ORDENA EL BLOQUE DE       *        
002900*                                   ALERTAS DESCENDENTE POR      *        
003000*                                   LIMITE, ESTABLE PARA LOS     *        
003100*                                   LIMITES IGUALES.             *        
003200*     @CN00032   ARHA    1998-11-30 REVISION Y2K: DATE-COMPILED  *        
003300*                                   NO ALMACENA SIGLO. SIN OTROS *        
003400*                                   CAMBIOS DE DATOS.            *        
003500*     @CN00034   JVR     2004-03-02 SE AMPLIA EL RENGLON DE      *        
003600*                                   DISTANCIA A 5 ENTEROS; LA    *        
003700*                                   DISTANCIA ANTIPODAL MAXIMA   *        
003800*                                   NO CABIA EN 4 POSICIONES.    *        
003900*     @CN00037   JVR     2005-11-14 SE CORRIGE PARENTESIS SIN    *        
004000*                                   CERRAR EN EL MOVE DE REGION  *        
004100*                                   (2100). SE AGREGA CONTEO Y  *         
004200*                                   TRAZA DE ALERTAS DESCARTADAS *        
004300*                                   AL DESBORDAR LAS 5000 DEL  *          
004400*                                   BUFFER, IGUAL QUE CN9C0100.  *        
004500*     @CN00040   JVR     2006-02-20 SE AMPLIA WS-RSG-EXPOSICION *         
004600*                                   Y WS-REG-EXPOSICION A 13     *        
004700*                                   POSICIONES; A 12 PERDIAN EL  *        
004800*                                   DIGITO DE MAYOR ORDEN CON    *        
004900*                                   DOS TRATADOS AL LIMITE MAX.  *        
005000*                                   TAMBIEN SE RELEE 2100 CON    *        
005100*                                   PERFORM THRU Y GO TO PARA LA *        
005200*                                   RAMA DE DESCARTE.            *        
005300*     @CN00046   JVR     2006-02-20 SE AGREGA CONTADOR (77) DE   *        
005400*                                   RENGLONES IMPRESOS, CON VISTA*        
005500*                                   DE VOLCADO PARA TRAZA.       *        
005600******************************************************************        
005700*                     ENVIRONMENT DIVISION                       *        
005800******************************************************************        
005900 ENVIRONMENT DIVISION.                                                    
006000*                                                                         
006100 CONFIGURATION SECTION.                                                   
006200*                                                                         
006300 SOURCE-COMPUTER. IBM-4381.                                               
006400*                                                                         
006500 OBJECT-COMPUTER. IBM-4381.                                               
006600*                                                                         
006700 SPECIAL-NAMES.                                                           
006800*                                                                         
006900     C01 IS TOP-OF-FORM                                                   
007000     UPSI-0 ON  STATUS IS CN-MODO-PRUEBA                                  
007100            OFF STATUS IS CN-MODO-PRODUCCION.                             
007200*                                                                         
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500*                                                                         
007600     SELECT CN500-F-ALERTAS  ASSIGN TO ALERTAS                            
007700         ORGANIZATION       IS LINE SEQUENTIAL                            
007800         FILE STATUS        IS CN500-ST-ALERTAS.                          
007900*                                                                         
008000     SELECT CN500-F-REPORTE  ASSIGN TO REPORTE                            
008100         ORGANIZATION       IS LINE SEQUENTIAL                            
008200         FILE STATUS        IS CN500-ST-REPORTE.                          
008300*                                                                         
008400******************************************************************        
008500*                       DATA DIVISION                            *        
008600******************************************************************        
008700 DATA DIVISION.                                                           
008800*                                                                         
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  CN500-F-ALERTAS                                                      
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD.                                          
009400*                                                                         
009500     COPY CNNS0300.                                                       
009600*                                                                         
009700 FD  CN500-F-REPORTE                                                      
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD.                                          
010000*                                                                         
010100 01  CN500-LINEA-IMPRESION.                                               
010200     05  CN500-LIN-CUERPO            PIC X(130).                          
010300     05  FILLER                      PIC X(02).                           
010400*                                                                         
010500 WORKING-STORAGE SECTION.                                                 
010600*                                                                         
010700 01  CN500-ESTATUS.                                                       
010800     05  CN500-ST-ALERTAS            PIC X(02) VALUE '00'.                
010900         88  CN500-ST-ALERTAS-OK     VALUE '00'.                          
011000         88  CN500-ST-ALERTAS-FIN    VALUE '10'.                          
011100     05  CN500-ST-REPORTE            PIC X(02) VALUE '00'.                
011200         88  CN500-ST-REPORTE-OK     VALUE '00'.                          
011300     05  FILLER                      PIC X(01).                           
011400*                                                                         
011500 01  CN500-CONTADORES.                                                    
011600     05  CN500-SEC-GENERACION        PIC S9(07) COMP VALUE ZERO.          
011700*@CN00037.I                                                               
011800     05  CN500-ALERTAS-DESCARTADAS   PIC S9(04) COMP VALUE ZERO.          
011900*@CN00037.F                                                               
012000     05  FILLER                      PIC X(01).                           
012100*                                                                         
012200 01  CN500-SUBINDICES.                                                    
012300     05  CN500-I                     PIC S9(04) COMP.                     
012400     05  CN500-J                     PIC S9(04) COMP.                     
012500     05  FILLER                      PIC X(01).                           
012600*                                                                         
012700*@CN00046.I                                                       @CN00046
012800*    CONTADOR DE RENGLONES ESCRITOS AL REPORTE, CON VISTA DE      @CN00046
012900*    VOLCADO PARA TRAZA EN MODO PRUEBA (UPSI-0).                  @CN00046
013000 77  CN500-LINEAS-IMPRESAS    PIC S9(06) COMP VALUE ZERO.         @CN00046
013100 77  CN500-LINEAS-IMPRESAS-R REDEFINES CN500-LINEAS-IMPRESAS      @CN00046
013200                              PIC X(04).                          @CN00046
013300*@CN00046.F                                                       @CN00046
013400*                                                                         
013500*    TABLAS DE TRATADOS VISTOS Y DE REGIONES, PROPIAS DE ESTA             
013600*    PASADA (CN9C0400 TRAE LAS SUYAS, NO SE COMPARTE MEMORIA).            
013700     COPY CNWC0300.                                                       
013800*                                                                         
013900*    TABLA DE ALERTAS DE TODA LA CORRIDA PARA PODER ORDENARLA             
014000*    DESCENDENTE POR LIMITE ANTES DE IMPRIMIRLA.                          
014100     COPY CNWC0200.                                                       
014200*                                                                         
014300*    TENEDOR PARA EL INTERCAMBIO (SWAP) DURANTE LA ORDENACION.            
014400 01  CN500-ALERTA-TMP.                                                    
014500     05  TMP-AL-EQ-ID                PIC X(12).                           
014600     05  TMP-AL-EQ-MAG               PIC S9(01)V9(01).                    
014700     05  TMP-AL-EQ-PLACE             PIC X(40).                           
014800     05  TMP-AL-TR-ID                PIC X(08).                           
014900     05  TMP-AL-TR-NAME              PIC X(30).                           
015000     05  TMP-AL-TR-REGION            PIC X(08).                           
015100     05  TMP-AL-TR-LIMIT             PIC 9(12).                           
015200     05  TMP-AL-DISTANCE-KM          PIC 9(05)V9(02).                     
015300     05  TMP-AL-SEVERITY             PIC X(06).                           
015400     05  TMP-AL-SECUENCIA            PIC S9(07) COMP.                     
015500     05  FILLER                      PIC X(01).                           
015600*                                                                         
015700*    RENGLON GENERICO DE IMPRESION Y SUS VISTAS ALTERNAS POR              
015800*    TIPO DE LINEA (SOLO REACOMODAN LOS BYTES DEL RENGLON, NO             
015900*    HAY COMPUTO EN LAS VISTAS - EL COMPUTO OCURRE ANTES, EN              
016000*    LOS CAMPOS DE TRABAJO QUE SE MUEVEN A ELLAS).                        
016100 01  CN500-WS-LINEA.                                                      
016200     05  WS-LIN-TEXTO                PIC X(130).                          
016300     05  FILLER                      PIC X(02).                           
016400*                                                                         
016500 01  CN500-WS-LINEA-STATS REDEFINES CN500-WS-LINEA.                       
016600     05  WS-STA-ETQ-EVENTOS          PIC X(15).                           
016700     05  WS-STA-TOTAL-EVENTOS        PIC ZZZ,ZZ9.                         
016800     05  WS-STA-ETQ-B45              PIC X(08).                           
016900     05  WS-STA-BANDA-4-5            PIC ZZZ,ZZ9.                         
017000     05  WS-STA-ETQ-B56              PIC X(08).                           
017100     05  WS-STA-BANDA-5-6            PIC ZZZ,ZZ9.                         
017200     05  WS-STA-ETQ-B6M              PIC X(08).                           
017300     05  WS-STA-BANDA-6-MAS          PIC ZZZ,ZZ9.                         
017400     05  FILLER                      PIC X(65).                           
017500*                                                                         
017600 01  CN500-WS-LINEA-RIESGO REDEFINES CN500-WS-LINEA.                      
017700     05  WS-RSG-ETQ1                 PIC X(20).                           
017800     05  WS-RSG-TRATADOS             PIC ZZZ,ZZ9.                         
017900     05  WS-RSG-ETQ2                 PIC X(24).                           
018000*@CN00040.I                                                               
018100     05  WS-RSG-EXPOSICION           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.               
018200*@CN00040.F                                                               
018300     05  FILLER                      PIC X(64).                           
018400*                                                                         
018500 01  CN500-WS-LINEA-REGION REDEFINES CN500-WS-LINEA.                      
018600     05  WS-REG-CODIGO               PIC X(08).                           
018700     05  FILLER                      PIC X(02).                           
018800*@CN00040.I                                                               
018900     05  WS-REG-EXPOSICION           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.               
019000*@CN00040.F                                                               
019100     05  FILLER                      PIC X(105).                          
019200*                                                                         
019300 01  CN500-WS-LINEA-ALERTA REDEFINES CN500-WS-LINEA.                      
019400     05  WS-ALT-SEVERIDAD            PIC X(06).                           
019500     05  FILLER                      PIC X(02).                           
019600     05  WS-ALT-MAG                  PIC X(05).                           
019700     05  FILLER                      PIC X(02).                           
019800     05  WS-ALT-LUGAR                PIC X(40).                           
019900     05  FILLER                      PIC X(02).                           
020000     05  WS-ALT-TRATADO              PIC X(30).                           
020100     05  FILLER                      PIC X(02).                           
020200     05  WS-ALT-LIMITE               PIC ZZZ,ZZZ,ZZZ,ZZ9.                 
020300     05  FILLER                      PIC X(02).                           
020400     05  WS-ALT-DISTANCIA            PIC ZZZZ9.9.                         
020500     05  FILLER                      PIC X(19).                           
020600*                                                                         
020700 01  CN500-WS-CAMPOS-AUX.                                                 
020800     05  WS-AUX-MAG-NUM              PIC 9.9.                             
020900     05  WS-AUX-DISTANCIA-1DEC       PIC 9(05)V9(1) COMP-3.               
021000     05  FILLER                      PIC X(01).                           
021100*                                                                         
021200******************************************************************        
021300*                      LINKAGE SECTION                           *        
021400******************************************************************        
021500 LINKAGE SECTION.                                                         
021600*                                                                         
021700     COPY CNEC0500.                                                       
021800*                                                                         
021900******************************************************************        
022000*                       PROCEDURE DIVISION                       *        
022100******************************************************************        
022200 PROCEDURE DIVISION USING CNEC0500.                                       
022300*                                                                         
022400     PERFORM 1000-INICIO                                                  
022500*                                                                         
022600     PERFORM 2000-CARGA-Y-ACUMULA                                         
022700*                                                                         
022800     PERFORM 3000-ORDENA-ALERTAS                                          
022900*                                                                         
023000     PERFORM 4000-IMPRIME-REPORTE                                         
023100*                                                                         
023200     PERFORM 5000-FIN-PROCESO.                                            
023300*                                                                         
023400******************************************************************        
023500*.PN 1000-INICIO: ABRE EL ARCHIVO DE ALERTAS (RELECTURA) Y EL             
023600*    ARCHIVO DEL REPORTE.                                        *        
023700******************************************************************        
023800 1000-INICIO.                                                             
023900*                                                                         
024000     MOVE '00'  TO E500-COD-RETURN                                        
024100     MOVE ZERO  TO WC300-TRV-COUNT                                        
024200                   WC300-REG-COUNT                                        
024300                   WC200-AL-COUNT                                         
024400     SET WC300-FIN-ALERTAS-NO TO TRUE                                     
024500*                                                                         
024600     OPEN INPUT  CN500-F-ALERTAS                                          
024700     OPEN OUTPUT CN500-F-REPORTE                                          
024800*                                                                         
024900     IF NOT CN500-ST-ALERTAS-OK                                           
025000        MOVE '80' TO E500-COD-RETURN                                      
025100        SET WC300-FIN-ALERTAS-SI TO TRUE                                  
025200     END-IF                                                               
025300     .                                                                    
025400*                                                                         
025500******************************************************************        
025600*.PN 2000-CARGA-Y-ACUMULA: RELEE EL ARCHIVO DE ALERTAS, LAS               
025700*    GUARDA EN LA TABLA PARA ORDENAR, Y ACUMULA LA EXPOSICION    *        
025800*    POR REGION (MISMA REGLA DE PRIMERA APARICION QUE CN9C0400). *        
025900******************************************************************        
026000*@CN00040.I                                                               
026100 2000-CARGA-Y-ACUMULA.                                                    
026200*                                                                         
026300     IF WC300-FIN-ALERTAS-NO                                              
026400        PERFORM 2010-LEE-ALERTA                                           
026500        PERFORM 2100-PROCESA-ALERTA THRU 2100-PROCESA-ALERTA-EXIT         
026600            UNTIL WC300-FIN-ALERTAS-SI                                    
026700     END-IF                                                               
026800     .                                                                    
026900*@CN00040.F                                                               
027000*                                                                         
027100******************************************************************        
027200*.PN 2010-LEE-ALERTA.                                            *        
027300******************************************************************        
027400 2010-LEE-ALERTA.                                                         
027500*                                                                         
027600     READ CN500-F-ALERTAS                                                 
027700         AT END                                                           
027800            SET WC300-FIN-ALERTAS-SI TO TRUE                              
027900     END-READ                                                             
028000     .                                                                    
028100*                                                                         
028200******************************************************************        
028300*.PN 2100-PROCESA-ALERTA: GUARDA LA ALERTA EN LA TABLA (CON SU   *        
028400*    NUMERO DE SECUENCIA DE LECTURA) Y ACUMULA SU REGION SI EL   *        
028500*    TRATADO NO SE HABIA VISTO ANTES.                            *        
028600******************************************************************        
028700 2100-PROCESA-ALERTA.                                                     
028800*                                                                         
028900     IF WC200-AL-COUNT < 5000                                             
029000        ADD 1 TO WC200-AL-COUNT                                           
029100        ADD 1 TO CN500-SEC-GENERACION                                     
029200*                                                                         
029300        MOVE AL-EQ-ID         TO WC200-AL-EQ-ID(WC200-AL-COUNT)           
029400        MOVE AL-EQ-MAG        TO WC200-AL-EQ-MAG(WC200-AL-COUNT)          
029500        MOVE AL-EQ-PLACE      TO WC200-AL-EQ-PLACE(WC200-AL-COUNT)        
029600        MOVE AL-TR-ID         TO WC200-AL-TR-ID(WC200-AL-COUNT)           
029700        MOVE AL-TR-NAME       TO WC200-AL-TR-NAME(WC200-AL-COUNT)         
029800*@CN00037.I                                                               
029900        MOVE AL-TR-REGION    TO WC200-AL-TR-REGION(WC200-AL-COUNT)        
030000*@CN00037.F                                                               
030100        MOVE AL-TR-LIMIT      TO WC200-AL-TR-LIMIT(WC200-AL-COUNT)        
030200        MOVE AL-DISTANCE-KM   TO                                          
030300                 WC200-AL-DISTANCE-KM(WC200-AL-COUNT)                     
030400        MOVE AL-SEVERITY      TO                                          
030500                 WC200-AL-SEVERITY(WC200-AL-COUNT)                        
030600        MOVE CN500-SEC-GENERACION TO                                      
030700                 WC200-AL-SECUENCIA(WC200-AL-COUNT)                       
030800*@CN00040.I                                                               
030900        GO TO 2100-PROCESA-ALERTA-SIGUE                                   
031000*@CN00040.F                                                               
031100     END-IF                                                               
031200*@CN00040.I                                                               
031300     ADD 1 TO CN500-ALERTAS-DESCARTADAS                                   
031400     GO TO 2100-PROCESA-ALERTA-CONTINUA                                   
031500*                                                                         
031600 2100-PROCESA-ALERTA-SIGUE.                                               
031700     PERFORM 2110-BUSCA-TRATADO-VISTO                                     
031800*                                                                         
031900     IF WC300-TRATADO-VISTO-NO                                            
032000        PERFORM 2120-REGISTRA-TRATADO                                     
032100        PERFORM 2130-ACUMULA-REGION                                       
032200     END-IF                                                               
032300*                                                                         
032400 2100-PROCESA-ALERTA-CONTINUA.                                            
032500*@CN00040.F                                                               
032600     PERFORM 2010-LEE-ALERTA                                              
032700     .                                                                    
032800*@CN00040.I                                                               
032900 2100-PROCESA-ALERTA-EXIT.                                                
033000     EXIT.                                                                
033100*@CN00040.F                                                               
033200*                                                                         
033300******************************************************************        
033400*.PN 2110-BUSCA-TRATADO-VISTO.                                   *        
033500******************************************************************        
033600 2110-BUSCA-TRATADO-VISTO.                                                
033700*                                                                         
033800     SET WC300-TRATADO-VISTO-NO TO TRUE                                   
033900*                                                                         
034000     IF WC300-TRV-COUNT > ZERO                                            
034100        PERFORM 2111-COMPARA-TRATADO-VISTO                                
034200            VARYING WC300-TRV-IDX FROM 1 BY 1                             
034300            UNTIL WC300-TRV-IDX > WC300-TRV-COUNT                         
034400               OR WC300-TRATADO-VISTO-SI                                  
034500     END-IF                                                               
034600     .                                                                    
034700*                                                                         
034800******************************************************************        
034900*.PN 2111-COMPARA-TRATADO-VISTO.                                 *        
035000******************************************************************        
035100 2111-COMPARA-TRATADO-VISTO.                                              
035200*                                                                         
035300     IF WC300-TRV-ID(WC300-TRV-IDX) = AL-TR-ID                            
035400        SET WC300-TRATADO-VISTO-SI TO TRUE                                
035500     END-IF                                                               
035600     .                                                                    
035700*                                                                         
035800******************************************************************        
035900*.PN 2120-REGISTRA-TRATADO.                                      *        
036000******************************************************************        
036100 2120-REGISTRA-TRATADO.                                                   
036200*                                                                         
036300     ADD 1 TO WC300-TRV-COUNT                                             
036400     MOVE AL-TR-ID      TO WC300-TRV-ID(WC300-TRV-COUNT)                  
036500     MOVE AL-TR-NAME    TO WC300-TRV-NOMBRE(WC300-TRV-COUNT)              
036600     MOVE AL-TR-LIMIT   TO WC300-TRV-LIMITE(WC300-TRV-COUNT)              
036700     .                                                                    
036800*                                                                         
036900******************************************************************        
037000*.PN 2130-ACUMULA-REGION.                                        *        
037100******************************************************************        
037200 2130-ACUMULA-REGION.                                                     
037300*                                                                         
037400     MOVE ZERO TO CN500-I                                                 
037500*                                                                         
037600     IF WC300-REG-COUNT > ZERO                                            
037700        PERFORM 2131-COMPARA-REGION                                       
037800            VARYING WC300-REG-IDX FROM 1 BY 1                             
037900            UNTIL WC300-REG-IDX > WC300-REG-COUNT                         
038000               OR CN500-I NOT = ZERO                                      
038100     END-IF                                                               
038200*                                                                         
038300     IF CN500-I = ZERO                                                    
038400        ADD 1 TO WC300-REG-COUNT                                          
038500        MOVE AL-TR-REGION TO                                              
038600                  WC300-REG-CODIGO(WC300-REG-COUNT)                       
038700        MOVE AL-TR-LIMIT  TO                                              
038800                  WC300-REG-EXPOSICION(WC300-REG-COUNT)                   
038900     ELSE                                                                 
039000        ADD AL-TR-LIMIT TO WC300-REG-EXPOSICION(CN500-I)                  
039100     END-IF                                                               
039200     .                                                                    
039300*                                                                         
039400******************************************************************        
039500*.PN 2131-COMPARA-REGION.                                        *        
039600******************************************************************        
039700 2131-COMPARA-REGION.                                                     
039800*                                                                         
039900     IF WC300-REG-CODIGO(WC300-REG-IDX) = AL-TR-REGION                    
040000        MOVE WC300-REG-IDX TO CN500-I                                     
040100     END-IF                                                               
040200     .                                                                    
040300*                                                                         
040400******************************************************************        
040500*.PN 3000-ORDENA-ALERTAS: ORDENACION POR INSERCION, DESCENDENTE  *        
040600*    POR LIMITE DE TRATADO, ESTABLE RESPECTO AL ORDEN DE         *        
040700*    GENERACION (SECUENCIA DE LECTURA) PARA LOS LIMITES IGUALES. *        
040800******************************************************************        
040900 3000-ORDENA-ALERTAS.                                                     
041000*                                                                         
041100     IF WC200-AL-COUNT > 1                                                
041200        PERFORM 3100-RECORRE-INSERCION                                    
041300            VARYING CN500-I FROM 2 BY 1                                   
041400            UNTIL CN500-I > WC200-AL-COUNT                                
041500     END-IF                                                               
041600     .                                                                    
041700*                                                                         
041800******************************************************************        
041900*.PN 3100-RECORRE-INSERCION.                                     *        
042000******************************************************************        
042100 3100-RECORRE-INSERCION.                                                  
042200*                                                                         
042300     MOVE WC200-AL-TABLA(CN500-I) TO CN500-ALERTA-TMP                     
042400     MOVE CN500-I                 TO CN500-J                              
042500*                                                                         
042600     PERFORM 3110-DESPLAZA-RENGLON                                        
042700         UNTIL CN500-J < 2                                                
042800            OR WC200-AL-TR-LIMIT(CN500-J - 1)                             
042900               NOT < TMP-AL-TR-LIMIT                                      
043000*                                                                         
043100     MOVE CN500-ALERTA-TMP TO WC200-AL-TABLA(CN500-J)                     
043200     .                                                                    
043300*                                                                         
043400******************************************************************        
043500*.PN 3110-DESPLAZA-RENGLON.                                      *        
043600******************************************************************        
043700 3110-DESPLAZA-RENGLON.                                                   
043800*                                                                         
043900     MOVE WC200-AL-TABLA(CN500-J - 1) TO WC200-AL-TABLA(CN500-J)          
044000     SUBTRACT 1 FROM CN500-J                                              
044100     .                                                                    
044200*                                                                         
044300******************************************************************        
044400*.PN 4000-IMPRIME-REPORTE: ARMA LAS SECCIONES DEL REPORTE EN EL  *        
044500*    ORDEN DEL ENUNCIADO.                                        *        
044600******************************************************************        
044700 4000-IMPRIME-REPORTE.                                                    
044800*                                                                         
044900     PERFORM 4100-IMPRIME-ENCABEZADO                                      
045000*                                                                         
045100     PERFORM 4200-IMPRIME-REGIONES                                        
045200*                                                                         
045300     PERFORM 4300-IMPRIME-ALERTAS                                         
045400     .                                                                    
045500*                                                                         
045600******************************************************************        
045700*.PN 4100-IMPRIME-ENCABEZADO: TITULO, ESTADISTICA DE EVENTOS Y   *        
045800*    RENGLON DE TRATADOS EN RIESGO / EXPOSICION TOTAL.           *        
045900******************************************************************        
046000 4100-IMPRIME-ENCABEZADO.                                                 
046100*                                                                         
046200     MOVE 'NATCAT EVENT MONITOR - EXPOSURE SUMMARY' TO                    
046300              WS-LIN-TEXTO                                                
046400     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA                      
046500     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
046600*                                                                         
046700     MOVE SPACES TO CN500-WS-LINEA-STATS                                  
046800     MOVE 'TOTAL EVENTOS:' TO WS-STA-ETQ-EVENTOS                          
046900     MOVE E500-TOTAL-EVENTOS       TO WS-STA-TOTAL-EVENTOS                
047000     MOVE '  M4-5: ' TO WS-STA-ETQ-B45                                    
047100     MOVE E500-TOTAL-BANDA-4-5     TO WS-STA-BANDA-4-5                    
047200     MOVE '  M5-6: ' TO WS-STA-ETQ-B56                                    
047300     MOVE E500-TOTAL-BANDA-5-6     TO WS-STA-BANDA-5-6                    
047400     MOVE '  M6+ : ' TO WS-STA-ETQ-B6M                                    
047500     MOVE E500-TOTAL-BANDA-6-MAS   TO WS-STA-BANDA-6-MAS                  
047600     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA-STATS                
047700     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
047800*                                                                         
047900     MOVE SPACES TO CN500-WS-LINEA-RIESGO                                 
048000     MOVE 'TRATADOS EN RIESGO:' TO WS-RSG-ETQ1                            
048100     MOVE E500-TRATADOS-EN-RIESGO TO WS-RSG-TRATADOS                      
048200     MOVE '  EXPOSICION TOTAL USD:' TO WS-RSG-ETQ2                        
048300     MOVE E500-TOTAL-EXPOSICION TO WS-RSG-EXPOSICION                      
048400     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA-RIESGO               
048500     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
048600*                                                                         
048700     MOVE 'EXPOSURE BY REGION' TO WS-LIN-TEXTO                            
048800     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA                      
048900     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
049000     .                                                                    
049100*                                                                         
049200******************************************************************        
049300*.PN 4200-IMPRIME-REGIONES: UN RENGLON POR REGION, EN ORDEN DE   *        
049400*    PRIMERA APARICION (EL ORDEN EN QUE QUEDARON EN LA TABLA).   *        
049500******************************************************************        
049600 4200-IMPRIME-REGIONES.                                                   
049700*                                                                         
049800     IF WC300-REG-COUNT > ZERO                                            
049900        PERFORM 4210-IMPRIME-UNA-REGION                                   
050000            VARYING WC300-REG-IDX FROM 1 BY 1                             
050100            UNTIL WC300-REG-IDX > WC300-REG-COUNT                         
050200     END-IF                                                               
050300*                                                                         
050400     MOVE 'EXPOSURE ALERTS' TO WS-LIN-TEXTO                               
050500     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA                      
050600     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
050700     .                                                                    
050800*                                                                         
050900******************************************************************        
051000*.PN 4210-IMPRIME-UNA-REGION.                                    *        
051100******************************************************************        
051200 4210-IMPRIME-UNA-REGION.                                                 
051300*                                                                         
051400     MOVE SPACES TO CN500-WS-LINEA-REGION                                 
051500     MOVE WC300-REG-CODIGO(WC300-REG-IDX)     TO WS-REG-CODIGO            
051600     MOVE WC300-REG-EXPOSICION(WC300-REG-IDX) TO WS-REG-EXPOSICION        
051700     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA-REGION               
051800     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
051900     .                                                                    
052000*                                                                         
052100******************************************************************        
052200*.PN 4300-IMPRIME-ALERTAS: UN BLOQUE POR ALERTA, EN EL ORDEN YA  *        
052300*    ESTABLECIDO POR 3000-ORDENA-ALERTAS; SI NO HAY ALERTAS SE   *        
052400*    IMPRIME EL MENSAJE DE REEMPLAZO DEL ENUNCIADO.              *        
052500******************************************************************        
052600 4300-IMPRIME-ALERTAS.                                                    
052700*                                                                         
052800     IF WC200-AL-COUNT = ZERO                                             
052900        MOVE 'NO EXPOSURE ALERTS AT THIS TIME.' TO WS-LIN-TEXTO           
053000        WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA                   
053100        ADD 1 TO CN500-LINEAS-IMPRESAS                            @CN00046
053200     ELSE                                                                 
053300        PERFORM 4310-IMPRIME-UNA-ALERTA                                   
053400            VARYING WC200-IDX FROM 1 BY 1                                 
053500            UNTIL WC200-IDX > WC200-AL-COUNT                              
053600     END-IF                                                               
053700     .                                                                    
053800*                                                                         
053900******************************************************************        
054000*.PN 4310-IMPRIME-UNA-ALERTA.                                    *        
054100******************************************************************        
054200 4310-IMPRIME-UNA-ALERTA.                                                 
054300*                                                                         
054400     MOVE SPACES TO CN500-WS-LINEA-ALERTA                                 
054500*                                                                         
054600     MOVE WC200-AL-SEVERITY(WC200-IDX)    TO WS-ALT-SEVERIDAD             
054700     MOVE WC200-AL-EQ-MAG(WC200-IDX)      TO WS-AUX-MAG-NUM               
054800     STRING 'M' WS-AUX-MAG-NUM DELIMITED BY SIZE INTO WS-ALT-MAG          
054900     MOVE WC200-AL-EQ-PLACE(WC200-IDX)    TO WS-ALT-LUGAR                 
055000     MOVE WC200-AL-TR-NAME(WC200-IDX)     TO WS-ALT-TRATADO               
055100     MOVE WC200-AL-TR-LIMIT(WC200-IDX)    TO WS-ALT-LIMITE                
055200*                                                                         
055300     COMPUTE WS-AUX-DISTANCIA-1DEC ROUNDED =                              
055400             WC200-AL-DISTANCE-KM(WC200-IDX)                              
055500     MOVE WS-AUX-DISTANCIA-1DEC           TO WS-ALT-DISTANCIA             
055600*                                                                         
055700     WRITE CN500-LINEA-IMPRESION FROM CN500-WS-LINEA-ALERTA               
055800     ADD 1 TO CN500-LINEAS-IMPRESAS                               @CN00046
055900     .                                                                    
056000*                                                                         
056100******************************************************************        
056200*.PN 5000-FIN-PROCESO: CIERRA LOS ARCHIVOS Y REGRESA EL ESTATUS. *        
056300******************************************************************        
056400 5000-FIN-PROCESO.                                                        
056500*                                                                         
056600     IF CN500-ST-ALERTAS-OK OR CN500-ST-ALERTAS-FIN                       
056700        CLOSE CN500-F-ALERTAS                                             
056800     END-IF                                                               
056900*                                                                         
057000     CLOSE CN500-F-REPORTE                                                
057100*@CN00037.I                                                               
057200     IF CN500-ALERTAS-DESCARTADAS > ZERO                                  
057300        DISPLAY 'CN9C0500 AVISO ALERTAS DESCARTADAS = '                   
057400                CN500-ALERTAS-DESCARTADAS                                 
057500     END-IF                                                               
057600*@CN00037.F                                                               
057700     IF CN-MODO-PRUEBA                                                    
057800        DISPLAY 'CN9C0500 TRAZA ALERTAS IMPRESAS  = '                     
057900                WC200-AL-COUNT                                            
058000        DISPLAY 'CN9C0500 TRAZA REGIONES IMPRESAS = '                     
058100                WC300-REG-COUNT                                           
058200*@CN00037.I                                                               
058300        DISPLAY 'CN9C0500 TRAZA ALERTAS DESCARTADAS = '                   
058400                CN500-ALERTAS-DESCARTADAS                                 
058500*@CN00037.F                                                               
058600*@CN00046.I                                                       @CN00046
058700        DISPLAY 'CN9C0500 TRAZA RENGLONES IMPRESOS  = '           @CN00046
058800                CN500-LINEAS-IMPRESAS-R                           @CN00046
058900*@CN00046.F                                                       @CN00046
059000     END-IF                                                               
059100*                                                                         
059200     GOBACK                                                               
059300     .                                                                    
